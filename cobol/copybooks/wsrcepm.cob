000100*********************************************
000200*                                           *
000300*   EPISODE-MAP RECORD & LOOKUP TABLE       *
000400*   (MAPS INDIVIDUAL EPISODE ID TO SHOW)    *
000500*********************************************
000600*
000700* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000800* 19/02/26 RJD - ADDED FLAT REDEFINE OF THE LOOKUP TABLE FOR THE
000900*                COLLECTOR'S BULK-CLEAR AT START OF RUN.  REQ
001000*                RC-0046.
001100*
001200 01  EP-EPISODE-MAP-RECORD.
001300     03  EP-EPISODE-ID           PIC X(16).
001400     03  EP-SHOW-ID              PIC X(16).
001500     03  FILLER                  PIC X(8).
001600*
001700*-----------------------------------------------------
001800*  IN-MEMORY LOOKUP TABLE, BUILT ONCE PER RUN BY
001900*  THE COLLECTOR AND SCANNED WHEN A PLAYBACK RECORD
002000*  DOES NOT DIRECTLY MATCH A CATALOG ENTRY.
002100*-----------------------------------------------------
002200 01  RC-EPISODE-TABLE.
002300     03  RC-EPISODE-COUNT        PIC 9(5)     COMP.
002400     03  RC-EPISODE-ENTRY        OCCURS 3000 TIMES
002500                                 INDEXED BY RC-EPISODE-IDX.
002600         05  EPT-EPISODE-ID      PIC X(16).
002700         05  EPT-SHOW-ID         PIC X(16).
002800     03  RC-EPISODE-ENTRY-FLAT REDEFINES RC-EPISODE-ENTRY
002900                                 OCCURS 3000 TIMES
003000                                 PIC X(32).
003050     03  FILLER                  PIC X(4).
003100*
