000100*********************************************
000200*                                           *
000300*   RECORD DEFINITION FOR MEDIA LIBRARY     *
000400*      WORKING TABLE (MERGED MEDIA ITEM)    *
000500*     USES MED-MEDIA-ID AS KEY              *
000600*********************************************
000700*  ENTRY SIZE APPROX 160 BYTES, TABLE HELD IN WS.
000800*
000900* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
001000* 13/02/26 RJD - ADDED MED-ADDED-DATE-X & MED-LAST-WATCH-DATE-X
001100*                BREAKDOWNS FOR REPORT FORMATTING.  REQ RC-0041.
001200* 18/02/26 RJD - FLAT REDEFINE OF TABLE ENTRY ADDED FOR THE
001300*                ANALYZER'S EXCHANGE SORT (RC-0047).
001400* 02/03/26 VBC - TABLE SIZE BUMPED 1000 -> 2000 ENTRIES, LIBRARY
001500*                GROWTH SINCE GO-LIVE.  REQ RC-0058.
001550* 09/08/26 RJD - REMOVED THE RC-0047 FLAT REDEFINE (RC-MEDIA-
001560*                ENTRY-X) ABOVE - RC-0061 ESTABLISHED THE
001570*                EXCHANGE SORT ONLY EVER SWAPS SUBSCRIPT-LIST
001580*                ENTRIES, NEVER A WHOLE TABLE ROW, SO THE FLAT
001590*                VIEW HAS HAD NO READER SINCE.  REQ RC-0067.
001600*
001700 01  RC-MEDIA-TABLE.
001800     03  RC-MEDIA-COUNT          PIC 9(5)      COMP.
001900     03  RC-MEDIA-ENTRY          OCCURS 2000 TIMES
002000                                 INDEXED BY RC-MEDIA-IDX.
002100*                                MEDIA ID, TITLE & TYPE
002200         05  MED-MEDIA-ID            PIC X(16).
002300         05  MED-MEDIA-TITLE         PIC X(40).
002400         05  MED-MEDIA-TYPE          PIC X.
002500             88  MED-IS-MOVIE                VALUE "M".
002600             88  MED-IS-SHOW                 VALUE "T".
002700*                                ADDED-DATE, CCYYMMDD, 0=UNKNOWN
002800         05  MED-ADDED-DATE          PIC 9(8).
002900         05  MED-ADDED-DATE-X    REDEFINES
003000             MED-ADDED-DATE.
003100             07  MED-ADDED-CCYY      PIC 9(4).
003200             07  MED-ADDED-MM        PIC 99.
003300             07  MED-ADDED-DD        PIC 99.
003400*                                SIZE & OWNERSHIP
003500         05  MED-FILE-SIZE           PIC 9(13)    COMP.
003600         05  MED-MANAGER-ID          PIC 9(7)     COMP.
003700         05  MED-REQUEST-ID          PIC 9(7)     COMP.
003800         05  MED-REQUESTER-NAME      PIC X(20).
003900*                                PLAY & DURATION METRICS
004000         05  MED-TOTAL-DURATION      PIC 9(5)V99  COMP-3.
004100         05  MED-TOTAL-EPISODES      PIC 9(4)     COMP.
004200         05  MED-PLAY-COUNT          PIC 9(4)     COMP.
004300         05  MED-TOTAL-WATCH-TIME    PIC 9(7)V99  COMP-3.
004400         05  MED-WATCH-RATIO         PIC 9(3)V9(4) COMP-3.
004500*                                LAST-WATCH-DATE, CCYYMMDD, 0=NEVER
004600         05  MED-LAST-WATCH-DATE     PIC 9(8).
004700         05  MED-LAST-WATCH-DATE-X REDEFINES
004800             MED-LAST-WATCH-DATE.
004900             07  MED-LW-CCYY         PIC 9(4).
005000             07  MED-LW-MM           PIC 99.
005100             07  MED-LW-DD           PIC 99.
005200*                                SET BY THE ANALYZER AGE FILTER
005300         05  MED-ELIGIBLE-SWITCH     PIC X.
005400             88  MED-IS-ELIGIBLE             VALUE "Y".
005500             88  MED-NOT-ELIGIBLE            VALUE "N".
005600         05  FILLER                  PIC X(9).
006000*
