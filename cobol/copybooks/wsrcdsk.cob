000100*********************************************
000200*                                           *
000300*   DISK-STATUS RECORD & USAGE WORKING      *
000400*       FIELDS (PERCENT-FULL TEST)          *
000500*********************************************
000600*
000700* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000800* 22/02/26 VBC - ADDED WHOLE/FRACTION REDEFINE OF THE COMPUTED
000900*                USAGE PERCENT, WANTED ON THE REPORT.  REQ RC-0053.
001000*
001100 01  DSK-DISK-STATUS-RECORD.
001200     03  DSK-TOTAL-BYTES         PIC 9(15)    COMP.
001300     03  DSK-USED-BYTES          PIC 9(15)    COMP.
001400     03  FILLER                  PIC X(10).
001500*
001600*-----------------------------------------------------
001700*  WORKING FIELDS FOR THE PERCENT-FULL TEST CARRIED
001800*  OUT BEFORE THE RUN AND AFTER EVERY DELETION.
001900*-----------------------------------------------------
002000 01  RC-USAGE-WORK.
002100     03  RC-USAGE-PCT            PIC 9(3)V99.
002200     03  RC-USAGE-PCT-X REDEFINES
002300         RC-USAGE-PCT.
002400         05  RC-USAGE-WHOLE      PIC 9(3).
002500         05  RC-USAGE-FRAC       PIC 99.
002600*                                USED * 100
002700     03  RC-USAGE-LEFT-SIDE      PIC 9(18)    COMP.
002800*                                TARGET * TOTAL
002900     03  RC-USAGE-RIGHT-SIDE     PIC 9(18)    COMP.
002950     03  FILLER                  PIC X(6).
003000*
