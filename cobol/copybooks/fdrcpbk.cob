000100********************************************
000200*       FD FOR THE PLAYBACK FILE             *
000300********************************************
000400*
000500* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000600* 09/08/26 RJD - ADDED PBF-USER-ID/PBF-USER-NAME TO MATCH THE
000700*                WIDENED PLAYBACK-RECORD LAYOUT.  REQ RC-0060.
000800*
000900 FD  PLAYBACK-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 71 CHARACTERS.
001200*
001300 01  PLAYBACK-FILE-RECORD.
001400     03  PBF-MEDIA-ID            PIC X(16).
001500     03  PBF-WATCH-DATE          PIC 9(8).
001600     03  PBF-WATCH-DURATION      PIC 9(5)V99.
001700     03  PBF-USER-ID             PIC X(16).
001800     03  PBF-USER-NAME           PIC X(20).
001900     03  FILLER                  PIC X(4).
002000*
