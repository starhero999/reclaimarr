000100*********************************************
000200*                                           *
000300*   ANALYZER WORKING STORAGE - SWITCHES,    *
000400*   THRESHOLD WORK AREA & EXCHANGE-SORT     *
000500*        SUBSCRIPTS/SWAP AREA               *
000600*********************************************
000700*
000800* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000900* 20/02/26 RJD - ADDED SRT-SWAP-ENTRY, USED BY THE EXCHANGE SORT
001000*                IN RC200 AA030/AA040.  REQ RC-0047.
001100* 25/02/26 RJD - ADDED THE THREE SUBSCRIPT-LIST TABLES, MOVED
001200*                HERE FROM RC200'S OWN WORKING-STORAGE SO RC300
001300*                CAN READ THE FINAL DELETION ORDER.  REQ RC-0056.
001400* 09/08/26 VBC - RC-0047 CARRIED SRT-SWAP-ENTRY AS A FULL COPY OF
001500*                THE MEDIA TABLE ENTRY AND ADDED SRT-NEVER-
001600*                WATCHED-SW/SRT-MORE-DATA-SW FOR A WHOLE-RECORD
001700*                SWAP DESIGN THAT RC-0061 ESTABLISHED WAS NEVER
001800*                BUILT - THE SORT SWAPS SUBSCRIPT-LIST ENTRIES
001900*                ONLY.  DROPPED THE UNUSED SWITCHES AND CUT
002000*                SRT-SWAP-ENTRY DOWN TO THE TWO FIELDS THE INNER
002100*                LOOPS ACTUALLY HOLD A COMPARE VALUE IN.
002200*                REQ RC-0068.
002250* 09/08/26 VBC - ADDED RC090-LINKAGE BELOW - AA010-AGE-FILTER IN
002260*                RC200 HAS CALLED RC090 TO WORK OUT THE THRESHOLD
002270*                DATE SINCE THE PROGRAM WAS FIRST WRITTEN, BUT
002280*                NO CALLING-SIDE PARAMETER AREA WAS EVER
002290*                DECLARED - THE CALL WAS WIRED TO NOTHING.  SHAPE
002300*                COPIED FIELD-FOR-FIELD FROM RC090'S OWN LINKAGE
002310*                SECTION.  REQ RC-0069.
002320*
002400 01  RC-ANALYZER-SWITCHES.
002500     03  SRT-AGE-TEST-SW         PIC X         VALUE "Y".
002600         88  SRT-AGE-TEST-ACTIVE         VALUE "Y".
002700         88  SRT-AGE-TEST-BYPASSED       VALUE "N".
002800     03  FILLER                  PIC X(7).
002900*
003000 01  RC-SORT-WORK.
003100     03  SRT-NEVER-COUNT         PIC 9(5)     COMP.
003200     03  SRT-WATCHED-COUNT       PIC 9(5)     COMP.
003300     03  SRT-OUT-COUNT           PIC 9(5)     COMP.
003400     03  SRT-IDX-I               PIC 9(5)     COMP.
003500     03  SRT-IDX-J               PIC 9(5)     COMP.
003600     03  FILLER                  PIC X(6).
003700*
003800*-----------------------------------------------------
003900*  SUBSCRIPT LISTS BUILT BY THE ANALYZER.  RC-OUT-IDX-
004000*  LIST HOLDS THE FINAL DELETION PRIORITY ORDER - THE
004100*  DELETER (RC300) WORKS THROUGH IT FROM ENTRY 1.
004200*-----------------------------------------------------
004300 01  RC-NEVER-TABLE.
004400     03  RC-NEVER-IDX-LIST       PIC 9(5)     COMP
004500                                 OCCURS 2000 TIMES.
004600     03  FILLER                  PIC X(4).
004700*
004800 01  RC-WATCHED-TABLE.
004900     03  RC-WATCHED-IDX-LIST     PIC 9(5)     COMP
005000                                 OCCURS 2000 TIMES.
005100     03  FILLER                  PIC X(4).
005200*
005300 01  RC-OUT-ORDER-TABLE.
005400     03  RC-OUT-IDX-LIST         PIC 9(5)     COMP
005500                                 OCCURS 2000 TIMES.
005600     03  FILLER                  PIC X(4).
005700*
005800*-----------------------------------------------------
005900*  HOLD AREA USED BY THE EXCHANGE SORT'S INNER LOOPS TO
006000*  CARRY ONE ENTRY'S COMPARE VALUE WHILE THE TABLE
006100*  SUBSCRIPTS ARE BEING EXCHANGED.
006200*-----------------------------------------------------
006300 01  RC-SWAP-ENTRY.
006400     03  SRT-SWAP-ADDED-DATE     PIC 9(8).
006500     03  SRT-SWAP-LAST-WATCH     PIC 9(8).
006600     03  FILLER                  PIC X(9).
006700*
006750*-----------------------------------------------------
006800*  CALLING-SIDE PARAMETER AREA FOR THE RC090 JULIAN-
006900*  DATE SUBTRACTION ROUTINE - SHAPE MUST MATCH RC090'S
006950*  OWN LINKAGE SECTION FIELD FOR FIELD.
007000*-----------------------------------------------------
007050 01  RC090-LINKAGE.
007100     03  RC90-IN-DATE            PIC 9(8).
007150     03  RC90-IN-DATE-X REDEFINES
007200         RC90-IN-DATE.
007250         05  RC90-IN-CCYY        PIC 9(4).
007300         05  RC90-IN-MM          PIC 99.
007350         05  RC90-IN-DD          PIC 99.
007400     03  RC90-DAYS-BACK          PIC 9(5)     COMP.
007450     03  RC90-OUT-DATE           PIC 9(8).
007500     03  RC90-OUT-DATE-X REDEFINES
007550         RC90-OUT-DATE.
007600         05  RC90-OUT-CCYY       PIC 9(4).
007650         05  RC90-OUT-MM         PIC 99.
007700         05  RC90-OUT-DD         PIC 99.
007750     03  FILLER                  PIC X(4).
007800*
