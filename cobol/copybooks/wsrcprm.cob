000100*********************************************
000200*                                           *
000300*   RUN PARAMETERS WORKING STORAGE          *
000400*      (ONE RECORD READ PER RUN)            *
000500*********************************************
000600*
000700* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000800* 14/02/26 RJD - ADDED RCP-RUN-DATE-X BREAKDOWN, NEEDED ON THE
000900*                SUMMARY REPORT HEADING.  REQ RC-0041.
001000* 21/02/26 VBC - DRY-RUN SWITCH DEFAULTS TO Y IF PARAMS RECORD
001100*                IS MISSING THE FIELD (OLDER LAYOUT).  REQ RC-0052.
001200*
001300 01  RC-RUN-PARAMETERS.
001400*                                TARGET, E.G. 080.00 = 80 PERCENT
001500     03  RCP-TARGET-USAGE-PCT    PIC 9(3)V99.
001600     03  RCP-MIN-AGE-DAYS        PIC 9(5)     COMP.
001700     03  RCP-DRY-RUN-SWITCH      PIC X.
001800         88  RCP-IS-DRY-RUN              VALUE "Y".
001900         88  RCP-IS-LIVE-RUN             VALUE "N".
002000*                                RUN DATE, CCYYMMDD
002100     03  RCP-RUN-DATE            PIC 9(8).
002200     03  RCP-RUN-DATE-X REDEFINES
002300         RCP-RUN-DATE.
002400         05  RCP-RUN-CCYY        PIC 9(4).
002500         05  RCP-RUN-MM          PIC 99.
002600         05  RCP-RUN-DD          PIC 99.
002700*                                SET BY THE ANALYZER, RUN-DATE
002800*                                LESS MIN-AGE-DAYS
002900     03  RCP-THRESHOLD-DATE      PIC 9(8).
003000     03  FILLER                  PIC X(17).
003100*
003200*-----------------------------------------------------
003300*  WORKING SWITCHES USED BY THE DRIVER & THE ANALYZER
003400*-----------------------------------------------------
003500 01  RC-PARAM-SWITCHES.
003600     03  RCP-PARAMS-READ-SW      PIC X         VALUE "N".
003700         88  RCP-PARAMS-WERE-READ        VALUE "Y".
003800     03  RCP-PARAMS-VALID-SW     PIC X         VALUE "Y".
003900         88  RCP-PARAMS-ARE-VALID        VALUE "Y".
004000         88  RCP-PARAMS-ARE-BAD          VALUE "N".
004050     03  FILLER                  PIC X(5).
004100*
