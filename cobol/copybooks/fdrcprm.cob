000100********************************************
000200*        FD FOR THE PARAMS FILE              *
000300********************************************
000400*
000500* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000600* 09/08/26 RJD - RECAST IN UPPERCASE TO MATCH THE REST OF THE
000700*                COPYBOOK SET.  REQ RC-0063.
000800*
000900 FD  PARAMS-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 20 CHARACTERS.
001200*
001300 01  PARAMS-FILE-RECORD.
001400     03  PRF-TARGET-USAGE-PCT    PIC 9(3)V99.
001500     03  PRF-MIN-AGE-DAYS        PIC 9(5).
001600     03  PRF-DRY-RUN-SWITCH      PIC X.
001700     03  PRF-RUN-DATE            PIC 9(8).
001800     03  FILLER                  PIC X.
001900*
