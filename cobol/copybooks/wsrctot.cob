000100*********************************************
000200*                                           *
000300*   RUN TOTALS - SHARED ACCUMULATOR BLOCK   *
000400*  (PASSED LINKAGE TO LINKAGE THRU A RUN)   *
000500*********************************************
000600*
000700* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.  HOLDS
000800*                ONE RUN'S WORTH OF COUNTS, OWNED BY RC000 AND
000900*                PASSED BY CALL TO RC100/RC200/RC300.
001000* 24/02/26 RJD - ADDED BY-TYPE BREAKDOWN & ITS FLAT REDEFINE,
001100*                WANTED FOR THE MOVIES/SHOWS SPLIT ON THE
001200*                SUMMARY REPORT.  REQ RC-0055.
001300*
001400 01  RC-RUN-TOTALS.
001500     03  RC-TOT-CATALOG-READ     PIC 9(5)     COMP.
001600     03  RC-TOT-EPISODE-READ     PIC 9(5)     COMP.
001700     03  RC-TOT-PLAYBACK-READ    PIC 9(5)     COMP.
001800*                                BAD DATE / UNMATCHED ID
001900     03  RC-TOT-PLAYBACK-SKIP    PIC 9(5)     COMP.
002000     03  RC-TOT-ELIGIBLE         PIC 9(5)     COMP.
002100     03  RC-TOT-DELETED          PIC 9(5)     COMP.
002200*                                DRY-RUN EQUIVALENT OF DELETED
002300     03  RC-TOT-WOULD-DELETE     PIC 9(5)     COMP.
002400     03  RC-TOT-BYTES-FREED      PIC 9(15)    COMP.
002500     03  RC-TOT-BY-TYPE-BLK.
002600         05  RC-TOT-MOVIES-DELETED  PIC 9(5)  COMP.
002700         05  RC-TOT-SHOWS-DELETED   PIC 9(5)  COMP.
002800     03  RC-TOT-BY-TYPE-CTR REDEFINES
002900         RC-TOT-BY-TYPE-BLK
003000                                 PIC 9(5)     COMP
003100                                 OCCURS 2 TIMES.
003200*                                0=OK 4=WARN 8=PARAM ERROR
003300     03  RC-TOT-RETURN-CODE      PIC S9(4)    COMP.
003400     03  FILLER                  PIC X(6).
003500*
