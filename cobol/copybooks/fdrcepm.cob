000100********************************************
000200*      FD FOR THE EPISODE-MAP FILE           *
000300********************************************
000400*
000500* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000600* 09/08/26 RJD - RECAST IN UPPERCASE TO MATCH THE REST OF THE
000700*                COPYBOOK SET.  REQ RC-0063.
000800*
000900 FD  EPISODE-MAP-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 40 CHARACTERS.
001200*
001300 01  EPISODE-MAP-FILE-RECORD.
001400     03  EPM-EPISODE-ID          PIC X(16).
001500     03  EPM-SHOW-ID             PIC X(16).
001600     03  FILLER                  PIC X(8).
001700*
