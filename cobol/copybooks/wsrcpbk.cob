000100*********************************************
000200*                                           *
000300*   PLAYBACK-FILE RECORD (WATCH HISTORY)    *
000400*********************************************
000500*
000600* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000700* 16/02/26 RJD - ADDED PB-WATCH-DATE-X BREAKDOWN FOR THE
000800*                COLLECTOR'S BAD-DATE SKIP TEST.  REQ RC-0045.
000850* 09/08/26 RJD - ADDED PB-USER-ID/PB-USER-NAME - WATCH HISTORY
000860*                AUDIT WANTED WHO WATCHED WHAT, NOT JUST WHEN.
000870*                REQ RC-0060.
000900*
001000 01  PB-PLAYBACK-RECORD.
001100     03  PB-MEDIA-ID             PIC X(16).
001200*                                CCYYMMDD, 0/INVALID = SKIP
001300     03  PB-WATCH-DATE           PIC 9(8).
001400     03  PB-WATCH-DATE-X REDEFINES
001500         PB-WATCH-DATE.
001600         05  PB-WD-CCYY          PIC 9(4).
001700         05  PB-WD-MM            PIC 99.
001800         05  PB-WD-DD            PIC 99.
001900*                                MINUTES ACTUALLY PLAYED
002000     03  PB-WATCH-DURATION       PIC 9(5)V99  COMP-3.
002050     03  PB-USER-ID              PIC X(16).
002060     03  PB-USER-NAME            PIC X(20).
002100     03  FILLER                  PIC X(4).
002200*
