000100********************************************
000200*       FD FOR THE DISKSTAT FILE             *
000300********************************************
000400*
000500* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000600* 09/08/26 RJD - RECAST IN UPPERCASE TO MATCH THE REST OF THE
000700*                COPYBOOK SET.  REQ RC-0063.
000800*
000900 FD  DISKSTAT-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 35 CHARACTERS.
001200*
001300 01  DISKSTAT-FILE-RECORD.
001400     03  DKF-TOTAL-BYTES         PIC 9(15).
001500     03  DKF-USED-BYTES          PIC 9(15).
001600     03  FILLER                  PIC X(5).
001700*
