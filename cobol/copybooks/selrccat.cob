000100********************************************
000200*     SELECT FOR THE CATALOG FILE            *
000300********************************************
000400*
000500* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000600* 09/08/26 RJD - RECAST IN UPPERCASE TO MATCH THE REST OF THE
000700*                COPYBOOK SET.  REQ RC-0063.
000800*
000900     SELECT  CATALOG-FILE  ASSIGN  TO  "CATFILE"
001000             ORGANIZATION  IS  SEQUENTIAL
001100             ACCESS  MODE  IS  SEQUENTIAL
001200             FILE STATUS IS  CATALOG-FILE-STATUS.
001300*
