000100********************************************
000200*       FD FOR THE CATALOG FILE              *
000300********************************************
000400*
000500* 11/02/26 RJD - CREATED FOR RECLAIM PROJECT, PHASE 1.
000600* 09/08/26 RJD - RECAST IN UPPERCASE TO MATCH THE REST OF THE
000700*                COPYBOOK SET - WAS LEFT IN LOWERCASE FREE
000800*                FORMAT FROM THE ORIGINAL CUTOVER.  REQ RC-0063.
000850* 09/08/26 RJD - FILLER WIDENED 8 -> 10 BYTES - RECORD CONTAINS
000860*                SAID 133 BUT THE 01 ONLY ADDED UP TO 131.
000870*                REQ RC-0064.
000900*
001000 FD  CATALOG-FILE
001100     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 133 CHARACTERS.
001300*
001400 01  CATALOG-FILE-RECORD.
001500     03  CAT-MEDIA-ID            PIC X(16).
001600     03  CAT-MEDIA-TITLE         PIC X(40).
001700     03  CAT-MEDIA-TYPE          PIC X.
001800     03  CAT-ADDED-DATE          PIC 9(8).
001900     03  CAT-FILE-SIZE           PIC 9(13).
002000     03  CAT-MANAGER-ID          PIC 9(7).
002100     03  CAT-REQUEST-ID          PIC 9(7).
002200     03  CAT-REQUESTER-NAME      PIC X(20).
002300     03  CAT-TOTAL-DURATION      PIC 9(5)V99.
002400     03  CAT-TOTAL-EPISODES      PIC 9(4).
002500     03  FILLER                  PIC X(10).
002600*
