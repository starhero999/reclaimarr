000100*****************************************************************
000200*                                                               *
000300*         R E C L A I M   -   D E L E T E R  /  R E P O R T     *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000**
001100     PROGRAM-ID.          RC300.
001200**
001300*    AUTHOR.              R J DEAN
001400*                         FOR RIVERBEND DATA PROCESSING.
001500**
001600*    INSTALLATION.        RIVERBEND DATA PROCESSING - BATCH UNIT.
001700**
001800*    DATE-WRITTEN.        16/02/1989.
001900**
002000*    DATE-COMPILED.
002100**
002200*    SECURITY.            COPYRIGHT (C) 1989-2026, RIVERBEND DATA
002300*                         PROCESSING.  FOR INTERNAL USE ONLY.
002400**
002500*    REMARKS.             RECLAIM DELETER AND SUMMARY REPORTER.
002600*                         READS THE DISK-STATUS RECORD, THEN
002700*                         WORKS THROUGH THE MEDIA TABLE IN THE
002800*                         DELETION PRIORITY ORDER HANDED DOWN BY
002900*                         RC200, "DELETING" ITEMS (A DRY RUN
003000*                         LOGS ONLY; A LIVE RUN REQUIRES A
003100*                         NON-ZERO MANAGER-ID) UNTIL THE
003200*                         ESTIMATED USAGE FALLS TO OR BELOW THE
003300*                         TARGET, THEN PRINTS THE DELETION
003400*                         SUMMARY REPORT.
003500**
003600*    VERSION.             1.00 OF 16/02/1989.
003700****
003800* CHANGES:
003900* 16/02/89 RJD  RC-0004  FIRST WRITTEN, REPORT LAYOUT COPIED
004000*                        FROM THE CHECK-REGISTER REPORT WRITER
004100*                        IN PYRGSTR - SAME RD/DETAIL/FINAL-
004200*                        FOOTING SHAPE, NO CONTROL BREAKS NEEDED.
004300* 03/11/93 RJD  RC-0018  USAGE-PERCENT STOP TEST CHANGED FROM A
004400*                        DIVIDE-AND-COMPARE TO THE CROSS-
004500*                        MULTIPLIED USED*100 VS TARGET*TOTAL
004600*                        FORM - THE OLD WAY DRIFTED BY A ROUNDED
004700*                        PERCENT ON A FEW YEAR-END RUNS.
004800* 14/11/98 VBC  RC-0022  YEAR 2000 REVIEW - CCYY CARRIED AS FOUR
004900*                        DIGITS THROUGHOUT.  SIGNED OFF FOR Y2K.
005000* 02/08/03 VBC  RC-0030  RE-SEQUENCED PARAGRAPHS, NO LOGIC CHANGE.
005100* 16/04/24 VBC  RC-0039  COPYRIGHT NOTICE UPDATE.
005200* 21/02/26 RJD  RC-0048  NO INTRINSIC FUNCTIONS LEFT IN THIS SHOP'S
005300*                        COBOL - DROPPED "FUNCTION ALL INTRINSIC"
005400*                        AND THE CURRENT-DATE HEADING, REPORT NOW
005500*                        DATES ITSELF FROM THE PARAMETER RECORD.
005600* 26/02/26 RJD  RC-0057  ADDED THE "NO ITEMS DELETED" DETAIL LINE
005700*                        FOR A RUN THAT FREES NOTHING.  REQ FROM
005800*                        OPERATIONS - BLANK REPORT WAS BEING READ
005900*                        AS A FAILED RUN.
006000*
006100 ENVIRONMENT              DIVISION.
006200*================================
006300*
006400 CONFIGURATION            SECTION.
006500*-----------------------
006600 SPECIAL-NAMES.
006700     C01                  IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT             SECTION.
007000*-----------------------
007100 FILE-CONTROL.
007200     COPY  "selrcdsk.cob".
007300     COPY  "selrcrpt.cob".
007400*
007500 DATA                     DIVISION.
007600*================================
007700*
007800 FILE                     SECTION.
007900*-----------------------
008000 COPY  "fdrcdsk.cob".
008100*
008200 FD  Report-File
008300     label records are standard
008400     report is Rc300-Summary-Report.
008500*
008600 WORKING-STORAGE          SECTION.
008700*-----------------------
008800*
008900 01  RC300-FILE-STATUS-FIELDS.
009000     03  Diskstat-File-Status     PIC XX       VALUE "00".
009100         88  Diskstat-File-OK              VALUE "00".
009200         88  Diskstat-File-EOF              VALUE "10".
009300     03  Report-File-Status       PIC XX       VALUE "00".
009400         88  Report-File-OK                VALUE "00".
009450     03  FILLER                   PIC X(6).
009500*
009600 01  RC300-SWITCHES.
009700     03  W-No-Items-Sw            PIC X        VALUE "Y".
009800         88  W-No-Items-Deleted           VALUE "Y".
009900         88  W-Some-Items-Deleted         VALUE "N".
009950     03  FILLER                   PIC X(5).
010000*
010100 01  RC300-WORK-FIELDS.
010200     03  W-Item-Gb                PIC 9(5)V99  COMP-3.
010300     03  W-Total-Gb               PIC 9(9)V99  COMP-3.
010400     03  W-Detail-Count           PIC 9(5)     COMP.
010500*                                 GB DIVISOR = 1024 CUBED
010600     03  W-Bytes-Per-Gb           PIC 9(10)    COMP
010700                                  VALUE 1073741824.
010750     03  FILLER                   PIC X(4).
010800*
010900*-----------------------------------------------------
011000*  SCRATCH AREA FOR BUILDING A YYYY-MM-DD DISPLAY
011100*  DATE OUT OF A MED-xxxx-CCYY/MM/DD BREAKDOWN.  ONE
011200*  AREA, RE-USED FOR ADDED-DATE AND LAST-WATCH-DATE.
011300*-----------------------------------------------------
011400 01  W-Date-Build.
011500     03  W-DB-CCYY                PIC 9(4).
011600     03  W-DB-Dash1               PIC X        VALUE "-".
011700     03  W-DB-MM                  PIC 99.
011800     03  W-DB-Dash2               PIC X        VALUE "-".
011900     03  W-DB-DD                  PIC 99.
012000 01  W-Date-Build-X REDEFINES W-Date-Build
012100                                  PIC X(10).
012200*
012300*-----------------------------------------------------
012400*  FIELDS FED TO THE REPORT WRITER DETAIL AND FINAL
012500*  FOOTING GROUPS BY SOURCE CLAUSE.
012600*-----------------------------------------------------
012700 01  RC300-REPORT-WORK.
012800     03  Rpt-Heading-Text         PIC X(16).
012900     03  Rpt-Item-Title           PIC X(40).
013000     03  Rpt-Item-Type            PIC X(6).
013100     03  Rpt-Item-Size-Gb         PIC 9(5)V99.
013200     03  Rpt-Item-Added-Date      PIC X(10).
013300     03  Rpt-Item-Last-Watched    PIC X(10).
013400     03  Rpt-No-Items-Text        PIC X(40)
013500                                  VALUE "NO ITEMS DELETED".
013600     03  Rpt-Trailer-Text-1       PIC X(24).
013700     03  Rpt-Total-Count          PIC 9(5).
013800     03  Rpt-Total-Gb             PIC 9(9)V99.
013850     03  FILLER                   PIC X(4).
013900*
014000 01  RC300-MESSAGE-AREA.
014100     03  RC300-Msg-Number         PIC 9(3).
014200     03  RC300-Msg-Text           PIC X(60).
014250     03  FILLER                   PIC X(7).
014300*
014400 REPORT                   SECTION.
014500*-----------------------
014600 RD  Rc300-Summary-Report
014700     CONTROL      FINAL
014800     PAGE LIMIT   60 LINES
014900     HEADING      1
015000     FIRST DETAIL 4
015100     LAST  DETAIL 56.
015200*
015300 01  RC300-REPORT-HEADING     TYPE PAGE HEADING.
015400     03  LINE  1.
015500         05  COLUMN   1      PIC X(16)   SOURCE Rpt-Heading-Text.
015600         05  COLUMN  50      PIC X(7)    VALUE "PAGE NO".
015700         05  COLUMN  58      PIC ZZZ9    SOURCE PAGE-COUNTER.
015800     03  LINE  3.
015900         05  COLUMN   1      PIC X(5)    VALUE "TITLE".
016000         05  COLUMN  42      PIC X(4)    VALUE "TYPE".
016100         05  COLUMN  50      PIC X(9)    VALUE "SIZE (GB)".
016200         05  COLUMN  62      PIC X(10)   VALUE "ADDED DATE".
016300         05  COLUMN  76      PIC X(12)   VALUE "LAST WATCHED".
016400*
016500 01  RC300-ITEM-DETAIL        TYPE IS DETAIL  LINE PLUS 1.
016600     03  COLUMN   1          PIC X(40)   SOURCE Rpt-Item-Title.
016700     03  COLUMN  42          PIC X(6)    SOURCE Rpt-Item-Type.
016800     03  COLUMN  50          PIC ZZ,ZZ9.99
016900                             SOURCE Rpt-Item-Size-Gb.
017000     03  COLUMN  62          PIC X(10)   SOURCE Rpt-Item-Added-Date.
017100     03  COLUMN  76          PIC X(10)   SOURCE Rpt-Item-Last-Watched.
017200*
017300 01  RC300-NO-ITEMS-LINE      TYPE IS DETAIL  LINE PLUS 1.
017400     03  COLUMN   1          PIC X(40)   SOURCE Rpt-No-Items-Text.
017500*
017600 01  RC300-REPORT-TRAILER     TYPE CONTROL FOOTING FINAL.
017700     03  LINE PLUS 2.
017800         05  COLUMN   1      PIC X(24)   SOURCE Rpt-Trailer-Text-1.
017900         05  COLUMN  26      PIC ZZZZ9   SOURCE Rpt-Total-Count.
018000     03  LINE PLUS 1.
018100         05  COLUMN   1      PIC X(19)   VALUE "TOTAL SPACE FREED:".
018200         05  COLUMN  21      PIC ZZZZ9.99
018300                             SOURCE Rpt-Total-Gb.
018400         05  COLUMN  32      PIC X(2)    VALUE "GB".
018500*
018600 LINKAGE                  SECTION.
018700*-----------------------
018800*
018900*********
019000* RC300 *
019100*********
019200*
019300 COPY "wsrcprm.cob".
019400 COPY "wsrcmed.cob".
019500 COPY "wsrcsrt.cob".
019600 COPY "wsrcdsk.cob".
019700 COPY "wsrctot.cob".
019800*
019900 PROCEDURE                DIVISION USING RC-Run-Parameters
020000                                          RC-Media-Table
020100                                          RC-Sort-Work
020200                                          RC-Out-Order-Table
020300                                          RC-Run-Totals.
020400*===================================================
020500*
020600 AA000-MAIN.
020700*----------
020800*
020900     PERFORM  AA005-INIT-WORK-AREAS    THRU AA005-EXIT.
021000     PERFORM  AA010-OPEN-RC-FILES      THRU AA010-EXIT.
021100     PERFORM  AA020-LOAD-DISKSTAT      THRU AA020-EXIT.
021200     PERFORM  ZZ080-CALC-USAGE-PCT     THRU ZZ080-EXIT.
021300     INITIATE Rc300-Summary-Report.
021400     PERFORM  AA050-DELETE-UNTIL-TARGET THRU AA050-EXIT.
021500     PERFORM  AA060-PRINT-SUMMARY      THRU AA060-EXIT.
021600     PERFORM  AA070-CLOSE-RC-FILES     THRU AA070-EXIT.
021700     GO TO    AA000-EXIT.
021800*
021900 AA000-EXIT.
022000     EXIT     PROGRAM.
022100*
022200***********************************************
022300*   SET UP THE REPORT HEADING/TRAILER TEXT -   *
022400*   WORDING DIFFERS FOR A DRY RUN               *
022500***********************************************
022600*
022700 AA005-INIT-WORK-AREAS.
022800     MOVE     ZERO  TO  W-Detail-Count.
022900     SET      W-No-Items-Deleted  TO  TRUE.
023000*
023100     IF       RCP-Is-Dry-Run
024000              MOVE "DRY RUN SUMMARY"    TO Rpt-Heading-Text
024100              MOVE "TOTAL WOULD BE DELETED:"
024200                                        TO Rpt-Trailer-Text-1
024300     ELSE
024400              MOVE "DELETION SUMMARY"   TO Rpt-Heading-Text
024500              MOVE "TOTAL ITEMS DELETED:"
024600                                        TO Rpt-Trailer-Text-1.
024700*
024800 AA005-EXIT.
024900     EXIT.
025000*
025100***********************************************
025200*   OPEN THE DISKSTAT INPUT AND THE REPORT     *
025300*   OUTPUT FOR THIS PHASE                       *
025400***********************************************
025500*
025600 AA010-OPEN-RC-FILES.
025700     OPEN     INPUT  Diskstat-File.
025800     IF       NOT Diskstat-File-OK
025900              MOVE  811  TO RC300-Msg-Number
026000              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
026100*
026200     OPEN     OUTPUT  Report-File.
026300     IF       NOT Report-File-OK
026400              MOVE  812  TO RC300-Msg-Number
026500              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
026600*
026700 AA010-EXIT.
026800     EXIT.
026900*
027000***********************************************
027100*   READ THE ONE DISK-STATUS RECORD AND       *
027200*   ESTABLISH THE STARTING USAGE FIGURES       *
027300***********************************************
027400*
027500 AA020-LOAD-DISKSTAT.
027600     READ     Diskstat-File
027700              AT END  MOVE  813  TO RC300-Msg-Number
027800                      PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
027900     IF       NOT Diskstat-File-OK AND NOT Diskstat-File-EOF
028000              MOVE  813  TO RC300-Msg-Number
028100              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
028200*
028300     MOVE     DKF-Total-Bytes  TO  DSK-Total-Bytes.
028400     MOVE     DKF-Used-Bytes   TO  DSK-Used-Bytes.
028500*
028600     IF       DSK-Total-Bytes = ZERO
028700              MOVE  814  TO RC300-Msg-Number
028800              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
028900*
029000 AA020-EXIT.
029100     EXIT.
029200*
029300***********************************************
029400*   WORK THROUGH THE DELETION PRIORITY ORDER  *
029500*   UNTIL THE TARGET USAGE IS MET OR THE      *
029600*   LIST IS EXHAUSTED                          *
029700***********************************************
029800*
029900 AA050-DELETE-UNTIL-TARGET.
030000     IF       Srt-Out-Count = ZERO
030100              GO TO AA050-EXIT.
030200*
030300     IF       RC-Usage-Left-Side NOT > RC-Usage-Right-Side
030400              DISPLAY "RC300-00 USAGE AT OR BELOW TARGET ALREADY -"
030500                      " NO DELETION NEEDED"
030600              GO TO AA050-EXIT.
030700*
030800     MOVE     1  TO  Srt-Idx-I.
030900     PERFORM  AA051-DELETE-LOOP  THRU AA051-EXIT
031000              UNTIL  Srt-Idx-I > Srt-Out-Count
031100              OR     RC-Usage-Left-Side NOT > RC-Usage-Right-Side.
031200*
031300 AA050-EXIT.
031400     EXIT.
031500*
031600 AA051-DELETE-LOOP.
031700     SET      RC-Media-Idx  TO  RC-Out-Idx-List (Srt-Idx-I).
031800     PERFORM  AA052-ATTEMPT-DELETE  THRU AA052-EXIT.
031900     ADD      1  TO  Srt-Idx-I.
032000*
032100 AA051-EXIT.
032200     EXIT.
032300*
032400***********************************************
032500*   ATTEMPT TO DELETE ONE MEDIA ENTRY - LIVE   *
032600*   RUNS NEED A NON-ZERO MANAGER-ID, DRY RUNS  *
032700*   ALWAYS "SUCCEED"                            *
032800***********************************************
032900*
033000 AA052-ATTEMPT-DELETE.
033100     IF       RCP-Is-Live-Run
033200              AND  MED-Manager-Id (RC-Media-Idx) = ZERO
033300              DISPLAY "RC300-01 SKIPPED, NO MANAGER ID - "
033400                      MED-Media-Title (RC-Media-Idx)
033500              GO TO AA052-EXIT.
033600*
033700     SET      W-Some-Items-Deleted  TO  TRUE.
033800     ADD      MED-File-Size (RC-Media-Idx)  TO  RC-Tot-Bytes-Freed.
033900     SUBTRACT MED-File-Size (RC-Media-Idx)  FROM  DSK-Used-Bytes.
034000*
034100     IF       MED-Is-Movie (RC-Media-Idx)
034200              ADD  1  TO  RC-Tot-Movies-Deleted
034300     ELSE
034400              ADD  1  TO  RC-Tot-Shows-Deleted.
034500*
034600     IF       RCP-Is-Dry-Run
034700              ADD  1  TO  RC-Tot-Would-Delete
034800     ELSE
034900              ADD  1  TO  RC-Tot-Deleted.
035000*
035100     PERFORM  ZZ080-CALC-USAGE-PCT   THRU ZZ080-EXIT.
035200     PERFORM  ZZ090-DISPLAY-PROGRESS THRU ZZ090-EXIT.
035300     PERFORM  ZZ095-GENERATE-DETAIL  THRU ZZ095-EXIT.
035400*
035500 AA052-EXIT.
035600     EXIT.
035700*
035800***********************************************
035900*   PRINT THE SUMMARY - A "NO ITEMS DELETED"   *
036000*   LINE WHEN THE RUN FREED NOTHING, THE       *
036100*   TOTALS FOOTING EITHER WAY                   *
036200***********************************************
036300*
036400 AA060-PRINT-SUMMARY.
036500     IF       W-No-Items-Deleted
036550              GENERATE  RC300-NO-ITEMS-LINE.
036600*
036700     IF       RCP-Is-Dry-Run
036800              MOVE  RC-Tot-Would-Delete  TO  Rpt-Total-Count
036900     ELSE
037000              MOVE  RC-Tot-Deleted       TO  Rpt-Total-Count.
037100*
037200     COMPUTE  Rpt-Total-Gb  ROUNDED =
037300              RC-Tot-Bytes-Freed / W-Bytes-Per-Gb.
037400*
037500     TERMINATE  Rc300-Summary-Report.
037600*
037700 AA060-EXIT.
037800     EXIT.
037900*
038000***********************************************
038100*   CLOSE DOWN                                 *
038200***********************************************
038300*
038400 AA070-CLOSE-RC-FILES.
038500     CLOSE    Diskstat-File  Report-File.
038600*
038700 AA070-EXIT.
038800     EXIT.
038900*
039000***********************************************
039100*   RECOMPUTE THE USAGE-PERCENT WORK FIELDS -  *
039200*   CALLED BEFORE THE LOOP STARTS AND AGAIN    *
039300*   AFTER EVERY SUCCESSFUL DELETION             *
039400***********************************************
039500*
039600 ZZ080-CALC-USAGE-PCT.
039700     COMPUTE  RC-Usage-Left-Side  =  DSK-Used-Bytes * 100.
039800     COMPUTE  RC-Usage-Right-Side =  RCP-Target-Usage-Pct
039900                                      * DSK-Total-Bytes.
040000*
040100     IF       DSK-Total-Bytes = ZERO
040200              MOVE  ZERO  TO  RC-Usage-Pct
040300     ELSE
040400              COMPUTE  RC-Usage-Pct  ROUNDED =
040500                       DSK-Used-Bytes / DSK-Total-Bytes * 100.
040600*
040700 ZZ080-EXIT.
040800     EXIT.
040900*
041000***********************************************
041100*   DISPLAY A PROGRESS LINE FOR ONE DELETED    *
041200*   ITEM - TITLE, GB FREED, NEW USAGE PERCENT  *
041300***********************************************
041400*
041500 ZZ090-DISPLAY-PROGRESS.
041600     COMPUTE  W-Item-Gb  ROUNDED =
041700              MED-File-Size (RC-Media-Idx) / W-Bytes-Per-Gb.
041800*
041900     DISPLAY  "RC300-02 DELETED " MED-Media-Title (RC-Media-Idx).
042000     DISPLAY  "         FREED " W-Item-Gb " GB - USAGE NOW "
042100                                RC-Usage-Pct " PCT".
042200*
042300 ZZ090-EXIT.
042400     EXIT.
042500*
042600***********************************************
042700*   MOVE ONE DELETED ITEM'S FIELDS TO THE      *
042800*   REPORT WORK AREA AND GENERATE ITS DETAIL   *
042900*   LINE                                        *
043000***********************************************
043100*
043200 ZZ095-GENERATE-DETAIL.
043300     MOVE     MED-Media-Title (RC-Media-Idx)  TO  Rpt-Item-Title.
043400*
043500     IF       MED-Is-Movie (RC-Media-Idx)
043600              MOVE  "MOVIE"   TO  Rpt-Item-Type
043700     ELSE
043800              MOVE  "TVSHOW"  TO  Rpt-Item-Type.
043900*
044000     MOVE     W-Item-Gb  TO  Rpt-Item-Size-Gb.
044100*
044200     MOVE     MED-Added-CCYY (RC-Media-Idx)  TO  W-DB-CCYY.
044300     MOVE     MED-Added-MM   (RC-Media-Idx)  TO  W-DB-MM.
044400     MOVE     MED-Added-DD   (RC-Media-Idx)  TO  W-DB-DD.
044500     MOVE     W-Date-Build-X  TO  Rpt-Item-Added-Date.
044600*
044700     IF       MED-Last-Watch-Date (RC-Media-Idx) = ZERO
044800              MOVE  "NEVER"  TO  Rpt-Item-Last-Watched
044900     ELSE
045000              MOVE  MED-LW-CCYY (RC-Media-Idx)  TO  W-DB-CCYY
045100              MOVE  MED-LW-MM   (RC-Media-Idx)  TO  W-DB-MM
045200              MOVE  MED-LW-DD   (RC-Media-Idx)  TO  W-DB-DD
045300              MOVE  W-Date-Build-X  TO  Rpt-Item-Last-Watched.
045400*
045500     GENERATE RC300-ITEM-DETAIL.
045600     ADD      1  TO  W-Detail-Count.
045700*
045800 ZZ095-EXIT.
045900     EXIT.
046000*
046100***********************************************
046200*   FILE-STATUS MESSAGE EVALUATION             *
046300***********************************************
046400*
046500 ZZ040-EVALUATE-MESSAGE.
046600     EVALUATE RC300-Msg-Number
046700         WHEN  811  MOVE "RC300-01 DISKSTAT FILE WILL NOT OPEN"
046800                    TO RC300-Msg-Text
046900         WHEN  812  MOVE "RC300-02 REPORT FILE WILL NOT OPEN"
047000                    TO RC300-Msg-Text
047100         WHEN  813  MOVE "RC300-03 DISKSTAT FILE READ ERROR"
047200                    TO RC300-Msg-Text
047300         WHEN  814  MOVE "RC300-04 DISKSTAT TOTAL-BYTES IS ZERO - ABORT"
047400                    TO RC300-Msg-Text
047500         WHEN  OTHER
047600                    MOVE "RC300-99 UNKNOWN FILE ERROR"
047700                    TO RC300-Msg-Text
047800     END-EVALUATE.
047900*
048000     DISPLAY  RC300-Msg-Text.
048100     MOVE     8  TO  RC-Tot-Return-Code.
048200     GO TO    AA000-EXIT.
048300*
048400 ZZ040-EXIT.
048500     EXIT.
048600*
