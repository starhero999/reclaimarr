000100*****************************************************************
000200*                                                               *
000300*              R E C L A I M   -   A N A L Y Z E R              *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000**
001100     PROGRAM-ID.          RC200.
001200**
001300*    AUTHOR.              R J DEAN
001400*                         FOR RIVERBEND DATA PROCESSING.
001500**
001600*    INSTALLATION.        RIVERBEND DATA PROCESSING - BATCH UNIT.
001700**
001800*    DATE-WRITTEN.        14/02/1989.
001900**
002000*    DATE-COMPILED.
002100**
002200*    SECURITY.            COPYRIGHT (C) 1989-2026, RIVERBEND DATA
002300*                         PROCESSING.  FOR INTERNAL USE ONLY.
002400**
002500*    REMARKS.             RECLAIM ANALYZER.
002600*                         FILTERS THE MEDIA TABLE TO THE ITEMS
002700*                         ELIGIBLE FOR DELETION (ADDED-DATE OLDER
002800*                         THAN THE RUN-DATE LESS MIN-AGE-DAYS, OR
002900*                         ALL ITEMS IF MIN-AGE-DAYS IS ZERO), THEN
003000*                         ORDERS THE SURVIVORS INTO THE DELETION
003100*                         PRIORITY THE DELETER WILL WORK THROUGH -
003200*                         NEVER-WATCHED ITEMS FIRST (OLDEST ADDED
003300*                         FIRST), THEN WATCHED ITEMS (OLDEST LAST
003400*                         WATCH DATE FIRST).
003500**
003600*    VERSION.             1.00 OF 14/02/1989.
003700****
003800* CHANGES:
003900* 14/02/89 RJD  RC-0003  FIRST WRITTEN, BASED ON THE CHECK-DIGIT
004000*                        SUMMATION LOOP IN MAPS09 - SAME
004100*                        PERFORM-VARYING SHAPE, DIFFERENT JOB.
004200* 25/09/94 RJD  RC-0017  SPLIT THE SORT INTO TWO PASSES, NEVER-
004300*                        WATCHED THEN WATCHED, RATHER THAN ONE
004400*                        SORT WITH A COMPOUND KEY - EASIER TO
004500*                        PROVE CORRECT AT YEAR-END AUDIT.
004600* 14/11/98 VBC  RC-0022  YEAR 2000 REVIEW - CCYY CARRIED AS FOUR
004700*                        DIGITS THROUGHOUT.  SIGNED OFF FOR Y2K.
004800* 02/08/03 VBC  RC-0030  RE-SEQUENCED PARAGRAPHS, NO LOGIC CHANGE.
004900* 16/04/24 VBC  RC-0039  COPYRIGHT NOTICE UPDATE.
005000* 20/02/26 RJD  RC-0047  BOTH EXCHANGE SORTS NOW COMPARE THROUGH A
005010*                        SINGLE-FIELD HOLD AREA (SRT-SWAP-ADDED-
005020*                        DATE / SRT-SWAP-LAST-WATCH, BOTH PART OF
005030*                        RC-SWAP-ENTRY IN WSRCSRT) RATHER THAN
005040*                        RE-INDEXING THE MEDIA TABLE TWICE PER
005050*                        COMPARE.
005060* 09/08/26 VBC  RC-0061  CORRECTED THE RC-0047 NOTE ABOVE - ONLY
005070*                        THE SUBSCRIPT-LIST ENTRY IS EXCHANGED
005080*                        (AA033/AA043), NOT THE WHOLE RC-SWAP-
005090*                        ENTRY RECORD; THE MEDIA TABLE ITSELF IS
005095*                        NEVER RE-ORDERED.
005101* 09/08/26 RJD  RC-0062  AA011-FLAG-LOOP WAS TREATING A ZERO
005102*                        ADDED-DATE AS "OLDER THAN THE THRESHOLD"
005103*                        AND FLAGGING IT ELIGIBLE - AUDIT CAUGHT
005104*                        UNDATED CATALOG ROWS BEING DELETED.  A
005105*                        ZERO ADDED-DATE IS NOW FLAGGED NOT
005106*                        ELIGIBLE WHENEVER THE AGE TEST IS ON.
005110* 09/08/26 VBC  RC-0069  AA010-AGE-FILTER'S CALL TO RC090 WAS
005120*                        WIRED TO NOTHING - RC090-LINKAGE AND THE
005130*                        RC90-IN-DATE/RC90-DAYS-BACK/RC90-OUT-DATE
005140*                        FIELDS IT MOVES INTO AND OUT OF WERE
005150*                        NEVER DECLARED ANYWHERE IN THIS PROGRAM.
005160*                        RC090-LINKAGE NOW COMES IN FROM RC000
005170*                        VIA WSRCSRT, SAME AS THE OTHER SHARED
005180*                        WORK AREAS.
005300*
005400 ENVIRONMENT              DIVISION.
005500*================================
005600*
005700 CONFIGURATION            SECTION.
005800*-----------------------
005900 SPECIAL-NAMES.
006000     C01                  IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT             SECTION.
006300*-----------------------
006400*
006500 DATA                     DIVISION.
006600*================================
006700*
006800 WORKING-STORAGE          SECTION.
006900*-----------------------
007000*
007100 01  RC200-FILLER-AREA       PIC X(1).
007200*
008600 LINKAGE                  SECTION.
008700*-----------------------
008800*
008900*********
009000* RC200 *
009100*********
009200*
009300 COPY "wsrcprm.cob".
009400 COPY "wsrcmed.cob".
009500 COPY "wsrcsrt.cob".
009600 COPY "wsrctot.cob".
009700*
009800 PROCEDURE                DIVISION USING RC-Run-Parameters
009810                                          RC-Media-Table
009820                                          RC-Analyzer-Switches
009830                                          RC-Sort-Work
009840                                          RC-Never-Table
009850                                          RC-Watched-Table
009860                                          RC-Out-Order-Table
009870                                          RC-Swap-Entry
009880                                          RC090-Linkage
010300                                          RC-Run-Totals.
010400*===================================================
010500*
010600 AA000-MAIN.
010700*----------
010800*
010900     PERFORM  AA010-AGE-FILTER           THRU AA010-EXIT.
011000     PERFORM  AA020-PARTITION-SURVIVORS   THRU AA020-EXIT.
011100     PERFORM  AA030-SORT-NEVER-WATCHED    THRU AA030-EXIT.
011200     PERFORM  AA040-SORT-WATCHED          THRU AA040-EXIT.
011300     PERFORM  AA050-MERGE-OUTPUT-ORDER    THRU AA050-EXIT.
011400     GO TO    AA000-EXIT.
011500*
011600 AA000-EXIT.
011700     EXIT     PROGRAM.
011800*
011900***********************************************
012000*   WORK OUT THE AGE THRESHOLD DATE (IF ANY)   *
012100*   AND FLAG EACH TABLE ENTRY ELIGIBLE OR NOT  *
012200***********************************************
012300*
012400 AA010-AGE-FILTER.
012500     IF       RCP-Min-Age-Days = ZERO
012600              SET  Srt-Age-Test-Bypassed  TO  TRUE
012700     ELSE
012800              SET  Srt-Age-Test-Active    TO  TRUE
012900              MOVE RCP-Run-Date       TO RC90-IN-DATE
013000              MOVE RCP-Min-Age-Days   TO RC90-DAYS-BACK
013100              CALL "RC090"  USING  RC090-LINKAGE
013200              MOVE RC90-OUT-DATE      TO RCP-Threshold-Date.
013300*
013400     SET      RC-Media-Idx  TO  1.
013500     PERFORM  AA011-FLAG-LOOP THRU AA011-EXIT
013600              VARYING RC-Media-Idx FROM 1 BY 1
013700              UNTIL  RC-Media-Idx > RC-Media-Count.
013800*
013900 AA010-EXIT.
014000     EXIT.
014100*
014200 AA011-FLAG-LOOP.
014300     IF       Srt-Age-Test-Bypassed
014400              MOVE "Y"  TO  MED-Eligible-Switch (RC-Media-Idx)
014500              GO TO AA011-EXIT.
014600*
014650     IF       MED-Added-Date (RC-Media-Idx) = ZERO
014660              MOVE "N"  TO  MED-Eligible-Switch (RC-Media-Idx)
014670              GO TO AA011-EXIT.
014680*
014700     IF       MED-Added-Date (RC-Media-Idx) < RCP-Threshold-Date
014800              MOVE "Y"  TO  MED-Eligible-Switch (RC-Media-Idx)
014900     ELSE
015000              MOVE "N"  TO  MED-Eligible-Switch (RC-Media-Idx).
015100*
015200 AA011-EXIT.
015300     EXIT.
015400*
015500***********************************************
015600*   SPLIT ELIGIBLE ITEMS INTO NEVER-WATCHED    *
015700*   AND WATCHED SUBSCRIPT LISTS                 *
015800***********************************************
015900*
016000 AA020-PARTITION-SURVIVORS.
016100     MOVE     ZERO  TO  Srt-Never-Count.
016200     MOVE     ZERO  TO  Srt-Watched-Count.
016300*
016400     SET      RC-Media-Idx  TO  1.
016500     PERFORM  AA021-SPLIT-LOOP THRU AA021-EXIT
016600              VARYING RC-Media-Idx FROM 1 BY 1
016700              UNTIL  RC-Media-Idx > RC-Media-Count.
016800*
016900 AA020-EXIT.
017000     EXIT.
017100*
017200 AA021-SPLIT-LOOP.
017300     IF       MED-Not-Eligible (RC-Media-Idx)
017400              GO TO AA021-EXIT.
017500*
017600     ADD      1  TO  RC-Tot-Eligible.
017700*
017800     IF       MED-Last-Watch-Date (RC-Media-Idx) = ZERO
017900              ADD  1  TO  Srt-Never-Count
018000              MOVE RC-Media-Idx
018100                   TO RC-Never-Idx-List (Srt-Never-Count)
018200     ELSE
018300              ADD  1  TO  Srt-Watched-Count
018400              MOVE RC-Media-Idx
018500                   TO RC-Watched-Idx-List (Srt-Watched-Count).
018600*
018700 AA021-EXIT.
018800     EXIT.
018900*
019000***********************************************
019100*   EXCHANGE SORT - NEVER-WATCHED, OLDEST      *
019200*   ADDED-DATE FIRST                            *
019300***********************************************
019400*
019500 AA030-SORT-NEVER-WATCHED.
019600     IF       Srt-Never-Count < 2
019700              GO TO AA030-EXIT.
019800*
019900     PERFORM  AA031-OUTER-LOOP THRU AA031-EXIT
020000              VARYING Srt-Idx-I FROM 1 BY 1
020100              UNTIL  Srt-Idx-I > Srt-Never-Count - 1.
020200*
020300 AA030-EXIT.
020400     EXIT.
020500*
020600 AA031-OUTER-LOOP.
020700     PERFORM  AA032-INNER-LOOP THRU AA032-EXIT
020800              VARYING Srt-Idx-J FROM 1 BY 1
020900              UNTIL  Srt-Idx-J > Srt-Never-Count - Srt-Idx-I.
021000*
021100 AA031-EXIT.
021200     EXIT.
021300*
021400 AA032-INNER-LOOP.
021500     SET      RC-Media-Idx  TO  RC-Never-Idx-List (Srt-Idx-J).
021600     MOVE     MED-Added-Date (RC-Media-Idx)  TO Srt-Swap-Added-Date.
021700*
021800     SET      RC-Media-Idx
021900              TO  RC-Never-Idx-List (Srt-Idx-J + 1).
022000*
022100     IF       Srt-Swap-Added-Date > MED-Added-Date (RC-Media-Idx)
022200              PERFORM  AA033-SWAP-NEVER-ENTRIES THRU AA033-EXIT.
022300*
022400 AA032-EXIT.
022500     EXIT.
022600*
022700 AA033-SWAP-NEVER-ENTRIES.
022800     MOVE     RC-Never-Idx-List (Srt-Idx-J)       TO Srt-Idx-I.
022900     MOVE     RC-Never-Idx-List (Srt-Idx-J + 1)
023000              TO  RC-Never-Idx-List (Srt-Idx-J).
023100     MOVE     Srt-Idx-I
023200              TO  RC-Never-Idx-List (Srt-Idx-J + 1).
023300*
023400 AA033-EXIT.
023500     EXIT.
023600*
023700***********************************************
023800*   EXCHANGE SORT - WATCHED, OLDEST LAST       *
023900*   WATCH-DATE FIRST                            *
024000***********************************************
024100*
024200 AA040-SORT-WATCHED.
024300     IF       Srt-Watched-Count < 2
024400              GO TO AA040-EXIT.
024500*
024600     PERFORM  AA041-OUTER-LOOP THRU AA041-EXIT
024700              VARYING Srt-Idx-I FROM 1 BY 1
024800              UNTIL  Srt-Idx-I > Srt-Watched-Count - 1.
024900*
025000 AA040-EXIT.
025100     EXIT.
025200*
025300 AA041-OUTER-LOOP.
025400     PERFORM  AA042-INNER-LOOP THRU AA042-EXIT
025500              VARYING Srt-Idx-J FROM 1 BY 1
025600              UNTIL  Srt-Idx-J > Srt-Watched-Count - Srt-Idx-I.
025700*
025800 AA041-EXIT.
025900     EXIT.
026000*
026100 AA042-INNER-LOOP.
026200     SET      RC-Media-Idx  TO  RC-Watched-Idx-List (Srt-Idx-J).
026300     MOVE     MED-Last-Watch-Date (RC-Media-Idx)
026400              TO  Srt-Swap-Last-Watch.
026500*
026600     SET      RC-Media-Idx
026700              TO  RC-Watched-Idx-List (Srt-Idx-J + 1).
026800*
026900     IF       Srt-Swap-Last-Watch
027000              > MED-Last-Watch-Date (RC-Media-Idx)
027100              PERFORM  AA043-SWAP-WATCHED-ENTRIES THRU AA043-EXIT.
027200*
027300 AA042-EXIT.
027400     EXIT.
027500*
027600 AA043-SWAP-WATCHED-ENTRIES.
027700     MOVE     RC-Watched-Idx-List (Srt-Idx-J)     TO Srt-Idx-I.
027800     MOVE     RC-Watched-Idx-List (Srt-Idx-J + 1)
027900              TO  RC-Watched-Idx-List (Srt-Idx-J).
028000     MOVE     Srt-Idx-I
028100              TO  RC-Watched-Idx-List (Srt-Idx-J + 1).
028200*
028300 AA043-EXIT.
028400     EXIT.
028500*
028600***********************************************
028700*   MERGE THE TWO LISTS INTO THE FINAL         *
028800*   DELETION PRIORITY ORDER - NEVER-WATCHED    *
028900*   BLOCK FIRST, THEN WATCHED BLOCK             *
029000***********************************************
029100*
029200 AA050-MERGE-OUTPUT-ORDER.
029300     MOVE     ZERO  TO  Srt-Out-Count.
029400*
029500     IF       Srt-Never-Count = ZERO
029600              GO TO AA052-MERGE-WATCHED.
029700*
029800     PERFORM  AA051-COPY-NEVER-LOOP THRU AA051-EXIT
029900              VARYING Srt-Idx-I FROM 1 BY 1
030000              UNTIL  Srt-Idx-I > Srt-Never-Count.
030100*
030200 AA052-MERGE-WATCHED.
030300     IF       Srt-Watched-Count = ZERO
030400              GO TO AA050-EXIT.
030500*
030600     PERFORM  AA053-COPY-WATCHED-LOOP THRU AA053-EXIT
030700              VARYING Srt-Idx-I FROM 1 BY 1
030800              UNTIL  Srt-Idx-I > Srt-Watched-Count.
030900*
031000 AA050-EXIT.
031100     EXIT.
031200*
031300 AA051-COPY-NEVER-LOOP.
031400     ADD      1  TO  Srt-Out-Count.
031500     MOVE     RC-Never-Idx-List (Srt-Idx-I)
031600              TO  RC-Out-Idx-List (Srt-Out-Count).
031700*
031800 AA051-EXIT.
031900     EXIT.
032000*
032100 AA053-COPY-WATCHED-LOOP.
032200     ADD      1  TO  Srt-Out-Count.
032300     MOVE     RC-Watched-Idx-List (Srt-Idx-I)
032400              TO  RC-Out-Idx-List (Srt-Out-Count).
032500*
032600 AA053-EXIT.
032700     EXIT.
032800*
