000100*****************************************************************
000200*                                                               *
000300*        R E C L A I M   -   C O L L E C T O R / M E R G E R    *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000**
001100     PROGRAM-ID.          RC100.
001200**
001300*    AUTHOR.              R J DEAN
001400*                         FOR RIVERBEND DATA PROCESSING.
001500**
001600*    INSTALLATION.        RIVERBEND DATA PROCESSING - BATCH UNIT.
001700**
001800*    DATE-WRITTEN.        12/02/1989.
001900**
002000*    DATE-COMPILED.
002100**
002200*    SECURITY.            COPYRIGHT (C) 1989-2026, RIVERBEND DATA
002300*                         PROCESSING.  FOR INTERNAL USE ONLY.
002400**
002500*    REMARKS.             RECLAIM COLLECTOR / MERGER.
002600*                         READS THE CATALOG FILE INTO THE MEDIA
002700*                         TABLE, READS THE EPISODE-MAP FILE INTO
002800*                         THE EPISODE LOOKUP TABLE, THEN READS
002900*                         THE PLAYBACK FILE AND ATTACHES WATCH
003000*                         HISTORY TO EACH CATALOG ENTRY - ROLLING
003100*                         EPISODE PLAYS UP TO THE PARENT SHOW
003200*                         WHEN THE PLAYBACK RECORD NAMES AN
003300*                         EPISODE RATHER THAN THE SHOW ITSELF.
003400**
003500*    VERSION.             1.00 OF 12/02/1989.
003600****
003700* CHANGES:
003800* 12/02/89 RJD  RC-0002  FIRST WRITTEN.
003900* 19/07/93 RJD  RC-0014  ADDED THE EPISODE ROLL-UP LOOKUP - WATCH
004000*                        HISTORY WAS BEING DROPPED FOR ANY SHOW
004100*                        THAT PLAYS BY EPISODE ID.
004200* 14/11/98 VBC  RC-0022  YEAR 2000 REVIEW - CCYY CARRIED AS FOUR
004300*                        DIGITS THROUGHOUT.  SIGNED OFF FOR Y2K.
004400* 02/08/03 VBC  RC-0030  RE-SEQUENCED PARAGRAPHS, NO LOGIC CHANGE.
004500* 16/04/24 VBC  RC-0039  COPYRIGHT NOTICE UPDATE.
004600* 16/02/26 RJD  RC-0045  REJECT PLAYBACK RECORDS WITH AN INVALID
004700*                        OR ZERO WATCH DATE INSTEAD OF ABENDING.
004800* 19/02/26 RJD  RC-0046  EPISODE LOOKUP TABLE NOW CLEARED VIA THE
004900*                        FLAT REDEFINE BEFORE LOAD, ONE MOVE
005000*                        INSTEAD OF A PERFORM LOOP.
005010* 09/08/26 VBC  RC-0065  CORRECTED THE RC-0046 NOTE ABOVE - THE
005020*                        ONE MOVE ONLY BLANKS ENTRY (1) OF THE
005030*                        3000-OCCURS FLAT REDEFINE, NOT THE WHOLE
005040*                        TABLE.  HARMLESS, SINCE AA030 NEVER READS
005045*                        PAST RC-EPISODE-COUNT, BUT THE LOG ENTRY
005047*                        OVERSTATED WHAT THE MOVE DOES.
005050* 09/08/26 RJD  RC-0060  WIDENED THE PLAYBACK RECORD WITH
005060*                        PBF-USER-ID/PBF-USER-NAME FOR THE WATCH
005070*                        HISTORY AUDIT.  WSRCPBK NOW COPIED HERE
005080*                        AND MOVED IN OFF THE FD AT ZZ075 - WAS
005090*                        REFERENCING THE PB- FIELDS WITHOUT EVER
005095*                        COPYING THE BOOK THAT DECLARES THEM.
005096* 09/08/26 VBC  RC-0066  REMOVED RC90-CALL-AREA FROM RC100-WORK-
005097*                        FIELDS - LEFTOVER FROM AN EARLY DESIGN
005098*                        THAT HAD RC100 CALLING RC090 DIRECTLY.
005099*                        RC090 IS ONLY EVER CALLED FROM RC200.
005110* 09/08/26 RJD  RC-0070  AA041-PROCESS-PLAYBACK SKIPPED A BAD
005120*                        WATCH-DATE RECORD WITH ONLY A COUNTER
005130*                        BUMP - NO WARNING WAS EVER ISSUED.
005140*                        ADDED A DISPLAY SO THE OPERATOR LOG
005150*                        SHOWS WHICH MEDIA-ID GOT SKIPPED.
005160*
005200 ENVIRONMENT              DIVISION.
005300*================================
005400*
005500 CONFIGURATION            SECTION.
005600*-----------------------
005700 SPECIAL-NAMES.
005800     C01                  IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT             SECTION.
006100*-----------------------
006200 FILE-CONTROL.
006300     COPY  "selrccat.cob".
006400     COPY  "selrcepm.cob".
006500     COPY  "selrcpbk.cob".
006600*
006700 DATA                     DIVISION.
006800*================================
006900*
007000 FILE                     SECTION.
007100*-----------------------
007200 COPY  "fdrccat.cob".
007300 COPY  "fdrcepm.cob".
007400 COPY  "fdrcpbk.cob".
007500*
007600 WORKING-STORAGE          SECTION.
007700*-----------------------
007800*
007900 01  RC100-FILE-STATUS-FIELDS.
008000     03  Catalog-File-Status      PIC XX       VALUE "00".
008100         88  Catalog-File-OK              VALUE "00".
008200         88  Catalog-File-EOF              VALUE "10".
008300     03  Episode-Map-Status       PIC XX       VALUE "00".
008400         88  Episode-Map-OK                VALUE "00".
008500         88  Episode-Map-EOF               VALUE "10".
008600     03  Playback-File-Status     PIC XX       VALUE "00".
008700         88  Playback-File-OK              VALUE "00".
008800         88  Playback-File-EOF             VALUE "10".
008850     03  FILLER                   PIC X(6).
008900*
009000 01  RC100-SWITCHES.
009100     03  W-Catalog-More-Sw        PIC X        VALUE "Y".
009200         88  W-Catalog-More               VALUE "Y".
009300     03  W-Episode-More-Sw        PIC X        VALUE "Y".
009400         88  W-Episode-More               VALUE "Y".
009500     03  W-Playback-More-Sw       PIC X        VALUE "Y".
009600         88  W-Playback-More              VALUE "Y".
009700     03  W-Found-Sw               PIC X        VALUE "N".
009800         88  W-Found                      VALUE "Y".
009900     03  W-Date-Valid-Sw          PIC X        VALUE "Y".
010000         88  W-Date-Is-Valid              VALUE "Y".
010050     03  FILLER                   PIC X(5).
010100*
010200 01  RC100-WORK-FIELDS.
010300     03  W-Lookup-Id              PIC X(16).
010400     03  W-Matched-Id             PIC X(16).
010500     03  W-Table-Idx              PIC 9(5)     COMP.
010600     03  W-Episode-Idx            PIC 9(5)     COMP.
010650     03  FILLER                   PIC X(10).
011100*
011200 01  RC100-MESSAGE-AREA.
011300     03  RC100-Msg-Number         PIC 9(3).
011400     03  RC100-Msg-Text           PIC X(60).
011450     03  FILLER                   PIC X(7).
011500*
011510 COPY "wsrcpbk.cob".
011520*
011600 LINKAGE                  SECTION.
011700*-----------------------
011800*
011900*********
012000* RC100 *
012100*********
012200*
012300 COPY "wsrcprm.cob".
012400 COPY "wsrcmed.cob".
012500 COPY "wsrcepm.cob".
012600 COPY "wsrctot.cob".
012700*
012800 PROCEDURE                DIVISION USING RC-Run-Parameters
012900                                          RC-Media-Table
013000                                          RC-Episode-Table
013100                                          RC-Run-Totals.
013200*===================================================
013300*
013400 AA000-MAIN.
013500*----------
013600*
013700     PERFORM  AA010-OPEN-RC-FILES      THRU AA010-EXIT.
013800     PERFORM  AA020-LOAD-CATALOG       THRU AA020-EXIT.
013900     PERFORM  AA030-LOAD-EPISODE-MAP   THRU AA030-EXIT.
014000     PERFORM  AA040-ATTACH-PLAYBACKS   THRU AA040-EXIT.
014100     PERFORM  AA050-COMPUTE-WATCH-RATIOS THRU AA050-EXIT.
014200     PERFORM  AA060-CLOSE-RC-FILES     THRU AA060-EXIT.
014300     GO TO    AA000-EXIT.
014400*
014500 AA000-EXIT.
014600     EXIT     PROGRAM.
014700*
014800***********************************************
014900*   OPEN THE THREE INPUT FILES FOR THIS PHASE  *
015000***********************************************
015100*
015200 AA010-OPEN-RC-FILES.
015300     OPEN     INPUT  Catalog-File.
015400     IF       NOT Catalog-File-OK
015500              MOVE  801  TO RC100-Msg-Number
015600              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
015700*
015800     OPEN     INPUT  Episode-Map-File.
015900     IF       NOT Episode-Map-OK
016000              MOVE  802  TO RC100-Msg-Number
016100              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
016200*
016300     OPEN     INPUT  Playback-File.
016400     IF       NOT Playback-File-OK
016500              MOVE  803  TO RC100-Msg-Number
016600              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
016700*
016800     MOVE     ZERO  TO  RC-Media-Count.
016900     MOVE     ZERO  TO  RC-Episode-Count.
017000     MOVE     SPACES TO RC-Episode-Entry-Flat (1).
017100*
017200 AA010-EXIT.
017300     EXIT.
017400*
017500***********************************************
017600*   LOAD THE CATALOG FILE INTO THE MEDIA TABLE *
017700***********************************************
017800*
017900 AA020-LOAD-CATALOG.
018000     READ     Catalog-File
018100              AT END  SET  W-Catalog-More  TO FALSE.
018200     IF       NOT Catalog-File-OK AND NOT Catalog-File-EOF
018300              MOVE  804  TO RC100-Msg-Number
018400              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
018500*
018600     PERFORM  AA021-BUILD-MEDIA-ENTRY THRU AA021-EXIT
018700              UNTIL  NOT W-Catalog-More.
018800*
018900 AA020-EXIT.
019000     EXIT.
019100*
019200 AA021-BUILD-MEDIA-ENTRY.
019300     ADD      1  TO  RC-Media-Count.
019400     SET      RC-Media-Idx  TO  RC-Media-Count.
019500*
019600     MOVE     CAT-Media-Id        TO MED-Media-Id (RC-Media-Idx).
019700     MOVE     CAT-Media-Title     TO MED-Media-Title (RC-Media-Idx).
019800     MOVE     CAT-Media-Type      TO MED-Media-Type (RC-Media-Idx).
019900     MOVE     CAT-Added-Date      TO MED-Added-Date (RC-Media-Idx).
020000     MOVE     CAT-File-Size       TO MED-File-Size (RC-Media-Idx).
020100     MOVE     CAT-Manager-Id      TO MED-Manager-Id (RC-Media-Idx).
020200     MOVE     CAT-Request-Id      TO MED-Request-Id (RC-Media-Idx).
020300     MOVE     CAT-Requester-Name  TO MED-Requester-Name (RC-Media-Idx).
020400     MOVE     CAT-Total-Duration  TO MED-Total-Duration (RC-Media-Idx).
020500     MOVE     CAT-Total-Episodes  TO MED-Total-Episodes (RC-Media-Idx).
020600     MOVE     ZERO                TO MED-Play-Count (RC-Media-Idx).
020700     MOVE     ZERO                TO MED-Total-Watch-Time (RC-Media-Idx).
020800     MOVE     ZERO                TO MED-Watch-Ratio (RC-Media-Idx).
020900     MOVE     ZERO                TO MED-Last-Watch-Date (RC-Media-Idx).
021000     MOVE     "N"                 TO MED-Eligible-Switch (RC-Media-Idx).
021100*
021200     ADD      1  TO  RC-Tot-Catalog-Read.
021300*
021400     READ     Catalog-File
021500              AT END  SET  W-Catalog-More  TO FALSE.
021600     IF       NOT Catalog-File-OK AND NOT Catalog-File-EOF
021700              MOVE  804  TO RC100-Msg-Number
021800              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
021900*
022000 AA021-EXIT.
022100     EXIT.
022200*
022300***********************************************
022400*   LOAD THE EPISODE-MAP FILE INTO THE LOOKUP  *
022500*   TABLE - EPISODE-ID  ->  PARENT SHOW-ID      *
022600***********************************************
022700*
022800 AA030-LOAD-EPISODE-MAP.
022900     READ     Episode-Map-File
023000              AT END  SET  W-Episode-More  TO FALSE.
023100     IF       NOT Episode-Map-OK AND NOT Episode-Map-EOF
023200              MOVE  805  TO RC100-Msg-Number
023300              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
023400*
023500     PERFORM  AA031-BUILD-EPISODE-ENTRY THRU AA031-EXIT
023600              UNTIL  NOT W-Episode-More.
023700*
023800 AA030-EXIT.
023900     EXIT.
024000*
024100 AA031-BUILD-EPISODE-ENTRY.
024200     ADD      1  TO  RC-Episode-Count.
024300     SET      RC-Episode-Idx  TO  RC-Episode-Count.
024400*
024500     MOVE     EPM-Episode-Id      TO EPT-Episode-Id (RC-Episode-Idx).
024600     MOVE     EPM-Show-Id         TO EPT-Show-Id (RC-Episode-Idx).
024700*
024800     ADD      1  TO  RC-Tot-Episode-Read.
024900*
025000     READ     Episode-Map-File
025100              AT END  SET  W-Episode-More  TO FALSE.
025200     IF       NOT Episode-Map-OK AND NOT Episode-Map-EOF
025300              MOVE  805  TO RC100-Msg-Number
025400              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
025500*
025600 AA031-EXIT.
025700     EXIT.
025800*
025900***********************************************
026000*   READ THE PLAYBACK FILE, ATTACHING EACH     *
026100*   RECORD TO ITS CATALOG ENTRY, ROLLING AN    *
026200*   EPISODE PLAY UP TO THE PARENT SHOW WHEN    *
026300*   THE MEDIA-ID DOES NOT MATCH DIRECTLY        *
026400***********************************************
026500*
026600 AA040-ATTACH-PLAYBACKS.
026700     READ     Playback-File
026800              AT END  SET  W-Playback-More  TO FALSE.
026900     IF       NOT Playback-File-OK AND NOT Playback-File-EOF
027000              MOVE  806  TO RC100-Msg-Number
027100              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
027150     IF       W-Playback-More
027160              PERFORM ZZ075-MOVE-PLAYBACK-IN THRU ZZ075-EXIT.
027200*
027300     PERFORM  AA041-PROCESS-PLAYBACK THRU AA041-EXIT
027400              UNTIL  NOT W-Playback-More.
027500*
027600 AA040-EXIT.
027700     EXIT.
027800*
027900 AA041-PROCESS-PLAYBACK.
028000     ADD      1  TO  RC-Tot-Playback-Read.
028100     PERFORM  ZZ070-VALIDATE-WATCH-DATE THRU ZZ070-EXIT.
028200*
028300     IF       NOT W-Date-Is-Valid
028350              DISPLAY "RC100-07 PLAYBACK RECORD SKIPPED - BAD "
028360                      "WATCH DATE: " PB-Media-Id
028400              ADD  1  TO  RC-Tot-Playback-Skip
028500              GO TO AA041-READ-NEXT.
028600*
028700     MOVE     PB-Media-Id  TO W-Lookup-Id.
028800     PERFORM  AA042-FIND-MEDIA-ENTRY THRU AA042-EXIT.
028900     IF       W-Found
029000              PERFORM  AA044-ROLL-UP-PLAYBACK THRU AA044-EXIT
029100              GO TO AA041-READ-NEXT.
029200*
029300     PERFORM  AA043-FIND-VIA-EPISODE THRU AA043-EXIT.
029400     IF       W-Found
029500              PERFORM  AA044-ROLL-UP-PLAYBACK THRU AA044-EXIT
029600     ELSE
029700              ADD  1  TO  RC-Tot-Playback-Skip.
029900*
029950 AA041-READ-NEXT.
030000     READ     Playback-File
030100              AT END  SET  W-Playback-More  TO FALSE.
030200     IF       NOT Playback-File-OK AND NOT Playback-File-EOF
030300              MOVE  806  TO RC100-Msg-Number
030400              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT.
030450     IF       W-Playback-More
030460              PERFORM ZZ075-MOVE-PLAYBACK-IN THRU ZZ075-EXIT.
030500*
030600 AA041-EXIT.
030700     EXIT.
030800*
030900***********************************************
031000*   LINEAR SCAN OF THE MEDIA TABLE FOR A       *
031100*   DIRECT MEDIA-ID MATCH                       *
031200***********************************************
031300*
031400 AA042-FIND-MEDIA-ENTRY.
031500     SET      W-Found-Sw  TO  "N".
031600     SET      RC-Media-Idx  TO  1.
031700     PERFORM  AA042-SCAN-LOOP THRU AA042-SCAN-EXIT
031800              VARYING RC-Media-Idx FROM 1 BY 1
031900              UNTIL  RC-Media-Idx > RC-Media-Count
032000              OR     W-Found.
032100*
032200 AA042-EXIT.
032300     EXIT.
032400*
032500 AA042-SCAN-LOOP.
032600     IF       MED-Media-Id (RC-Media-Idx) = W-Lookup-Id
032700              SET  W-Found  TO TRUE
032800              MOVE W-Lookup-Id TO W-Matched-Id.
032900*
033000 AA042-SCAN-EXIT.
033100     EXIT.
033200*
033300***********************************************
033400*   MEDIA-ID NOT FOUND DIRECTLY - LOOK IT UP   *
033500*   AS AN EPISODE ID, THEN RETRY AS A SHOW-ID   *
033600***********************************************
033700*
033800 AA043-FIND-VIA-EPISODE.
033900     SET      W-Found-Sw  TO  "N".
034000     IF       RC-Episode-Count = ZERO
034100              GO TO AA043-EXIT.
034200*
034300     SET      RC-Episode-Idx  TO  1.
034400     PERFORM  AA043-SCAN-LOOP THRU AA043-SCAN-EXIT
034500              VARYING RC-Episode-Idx FROM 1 BY 1
034600              UNTIL  RC-Episode-Idx > RC-Episode-Count
034700              OR     W-Found.
034800*
034900     IF       W-Found
035000              MOVE   W-Matched-Id   TO W-Lookup-Id
035100              SET    W-Found-Sw  TO "N"
035200              PERFORM AA042-FIND-MEDIA-ENTRY THRU AA042-EXIT.
035300*
035400 AA043-EXIT.
035500     EXIT.
035600*
035700 AA043-SCAN-LOOP.
035800     IF       EPT-Episode-Id (RC-Episode-Idx) = W-Lookup-Id
035900              SET  W-Found  TO TRUE
036000              MOVE EPT-Show-Id (RC-Episode-Idx) TO W-Matched-Id.
036100*
036200 AA043-SCAN-EXIT.
036300     EXIT.
036400*
036500***********************************************
036600*   ROLL THE WATCH EVENT INTO THE MATCHED      *
036700*   MEDIA TABLE ENTRY                           *
036800***********************************************
036900*
037000 AA044-ROLL-UP-PLAYBACK.
037100     ADD      1  TO  MED-Play-Count (RC-Media-Idx).
037200     ADD      PB-Watch-Duration
037300              TO  MED-Total-Watch-Time (RC-Media-Idx).
037400*
037500     IF       PB-Watch-Date > MED-Last-Watch-Date (RC-Media-Idx)
037600              MOVE  PB-Watch-Date
037700                    TO MED-Last-Watch-Date (RC-Media-Idx).
037800*
037900 AA044-EXIT.
038000     EXIT.
038100*
038200***********************************************
038300*   DERIVED-METRIC:  WATCH RATIO PER ITEM      *
038400*   (WATCH-RATIO = TOTAL-WATCH-TIME / DURATION) *
038500***********************************************
038600*
038700 AA050-COMPUTE-WATCH-RATIOS.
038800     SET      RC-Media-Idx  TO  1.
038900     PERFORM  AA051-RATIO-LOOP THRU AA051-EXIT
039000              VARYING RC-Media-Idx FROM 1 BY 1
039100              UNTIL  RC-Media-Idx > RC-Media-Count.
039200*
039300 AA050-EXIT.
039400     EXIT.
039500*
039600 AA051-RATIO-LOOP.
039700     IF       MED-Total-Duration (RC-Media-Idx) > ZERO
039800              COMPUTE MED-Watch-Ratio (RC-Media-Idx) ROUNDED =
039900                      MED-Total-Watch-Time (RC-Media-Idx) /
040000                      MED-Total-Duration (RC-Media-Idx)
040100     ELSE
040200              MOVE    ZERO TO MED-Watch-Ratio (RC-Media-Idx).
040300*
040400 AA051-EXIT.
040500     EXIT.
040600*
040700***********************************************
040800*   CLOSE DOWN                                 *
040900***********************************************
041000*
041100 AA060-CLOSE-RC-FILES.
041200     CLOSE    Catalog-File  Episode-Map-File  Playback-File.
041300*
041400 AA060-EXIT.
041500     EXIT.
041600*
041610***********************************************
041620*   MOVE THE PLAYBACK FILE RECORD JUST READ     *
041630*   INTO THE PB- WORKING COPY                    *
041640***********************************************
041650*
041660 ZZ075-MOVE-PLAYBACK-IN.
041670     MOVE     PBF-Media-Id        TO PB-Media-Id.
041680     MOVE     PBF-Watch-Date      TO PB-Watch-Date.
041690     MOVE     PBF-Watch-Duration  TO PB-Watch-Duration.
041692     MOVE     PBF-User-Id         TO PB-User-Id.
041694     MOVE     PBF-User-Name       TO PB-User-Name.
041696*
041698 ZZ075-EXIT.
041699     EXIT.
041700*
041710***********************************************
041800*   VALIDATE A PLAYBACK WATCH DATE - MUST BE   *
041900*   NON-ZERO, NUMERIC, REAL MONTH/DAY RANGE    *
042000***********************************************
042100*
042200 ZZ070-VALIDATE-WATCH-DATE.
042300     SET      W-Date-Is-Valid  TO  TRUE.
042400*
042500     IF       PB-Watch-Date = ZERO
042600              SET  W-Date-Valid-Sw  TO  "N"
042700              GO TO ZZ070-EXIT.
042800*
042900     IF       PB-WD-MM < 01  OR  PB-WD-MM > 12
043000              SET  W-Date-Valid-Sw  TO  "N"
043100              GO TO ZZ070-EXIT.
043200*
043300     IF       PB-WD-DD < 01  OR  PB-WD-DD > 31
043400              SET  W-Date-Valid-Sw  TO  "N".
043500*
043600 ZZ070-EXIT.
043700     EXIT.
043800*
043900***********************************************
044000*   FILE-STATUS MESSAGE EVALUATION             *
044100***********************************************
044200*
044300 ZZ040-EVALUATE-MESSAGE.
044400     EVALUATE RC100-Msg-Number
044500         WHEN  801  MOVE "RC100-01 CATALOG FILE WILL NOT OPEN"
044600                    TO RC100-Msg-Text
044700         WHEN  802  MOVE "RC100-02 EPISODE-MAP FILE WILL NOT OPEN"
044800                    TO RC100-Msg-Text
044900         WHEN  803  MOVE "RC100-03 PLAYBACK FILE WILL NOT OPEN"
045000                    TO RC100-Msg-Text
045100         WHEN  804  MOVE "RC100-04 CATALOG FILE READ ERROR"
045200                    TO RC100-Msg-Text
045300         WHEN  805  MOVE "RC100-05 EPISODE-MAP FILE READ ERROR"
045400                    TO RC100-Msg-Text
045500         WHEN  806  MOVE "RC100-06 PLAYBACK FILE READ ERROR"
045600                    TO RC100-Msg-Text
045700         WHEN  OTHER
045800                    MOVE "RC100-99 UNKNOWN FILE ERROR"
045900                    TO RC100-Msg-Text
046000     END-EVALUATE.
046100*
046200     DISPLAY  RC100-Msg-Text.
046300     MOVE     8  TO  RC-Tot-Return-Code.
046400     GO TO    AA000-EXIT.
046500*
046600 ZZ040-EXIT.
046700     EXIT.
046800*
