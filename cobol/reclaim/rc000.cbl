000100*****************************************************************
000200*                                                               *
000300*              R E C L A I M   -   J O B   D R I V E R          *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000**
001100     PROGRAM-ID.          RC000.
001200**
001300*    AUTHOR.              R J DEAN
001400*                         FOR RIVERBEND DATA PROCESSING.
001500**
001600*    INSTALLATION.        RIVERBEND DATA PROCESSING - BATCH UNIT.
001700**
001800*    DATE-WRITTEN.        10/02/1989.
001900**
002000*    DATE-COMPILED.
002100**
002200*    SECURITY.            COPYRIGHT (C) 1989-2026, RIVERBEND DATA
002300*                         PROCESSING.  FOR INTERNAL USE ONLY.
002400**
002500*    REMARKS.             RECLAIM JOB DRIVER.
002600*                         READS THE RUN-PARAMETERS RECORD,
002700*                         VALIDATES IT, OWNS THE WORKING AREAS
002800*                         SHARED BY THE THREE PHASE PROGRAMS AND
002900*                         CALLS THEM IN TURN - RC100 THE
003000*                         COLLECTOR/MERGER, RC200 THE ANALYZER,
003100*                         RC300 THE DELETER AND SUMMARY REPORTER.
003200*                         ONE CALL OF RC000 IS ONE RECLAIM RUN.
003300**
003400*    VERSION.             1.00 OF 10/02/1989.
003500****
003600* CHANGES:
003700* 10/02/89 RJD  RC-0001  FIRST WRITTEN, FOLLOWS THE THREE-PHASE
003800*                        CHAIN SHAPE USED BY THE OVERNIGHT SUITE -
003900*                        ONE DRIVER, EACH PHASE A SEPARATE CALLED
004000*                        LOAD MODULE SHARING WORK AREAS BY LINKAGE.
004100* 22/09/94 RJD  RC-0016  ADDED THE PARAMETER VALIDATION STEP -
004200*                        A BAD TARGET-USAGE-PCT WAS LETTING THE
004300*                        DELETER RUN AWAY ON THE TEST LIBRARY.
004400* 14/11/98 VBC  RC-0022  YEAR 2000 REVIEW - CCYY CARRIED AS FOUR
004500*                        DIGITS THROUGHOUT.  SIGNED OFF FOR Y2K.
004600* 02/08/03 VBC  RC-0030  RE-SEQUENCED PARAGRAPHS, NO LOGIC CHANGE.
004700* 16/04/24 VBC  RC-0039  COPYRIGHT NOTICE UPDATE.
004800* 27/02/26 RJD  RC-0059  DROPPED THE OLD SCREEN START-OF-DAY STYLE
004900*                        CARRIED OVER FROM THE PAYROLL SUITE -
005000*                        THIS IS AN UNATTENDED OVERNIGHT JOB, THE
005100*                        RUN-DATE COMES FROM THE PARAMETER RECORD,
005200*                        NOT FROM AN OPERATOR PROMPT.
005210* 09/08/26 VBC  RC-0069  ADDED RC090-LINKAGE TO THE RC200 CALL -
005220*                        RC200'S AGE-THRESHOLD CALL TO RC090 HAD
005230*                        NO PARAMETER AREA DECLARED ON EITHER END
005240*                        OF THE CALL CHAIN.  NOW COMES IN VIA
005250*                        WSRCSRT LIKE THE OTHER SHARED WORK AREAS.
005300*
005400 ENVIRONMENT              DIVISION.
005500*================================
005600*
005700 CONFIGURATION            SECTION.
005800*-----------------------
005900 SPECIAL-NAMES.
006000     C01                  IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT             SECTION.
006300*-----------------------
006400 FILE-CONTROL.
006500     COPY  "selrcprm.cob".
006600*
006700 DATA                     DIVISION.
006800*================================
006900*
007000 FILE                     SECTION.
007100*-----------------------
007200 COPY  "fdrcprm.cob".
007300*
007400 WORKING-STORAGE          SECTION.
007500*-----------------------
007600*
007700 01  RC000-FILE-STATUS-FIELDS.
007800     03  Params-File-Status       PIC XX       VALUE "00".
007900         88  Params-File-OK                VALUE "00".
007910     03  FILLER                   PIC X(8).
008000*
008100 01  RC000-MESSAGE-AREA.
008200     03  RC000-Msg-Number         PIC 9(3).
008300     03  RC000-Msg-Text           PIC X(60).
008310     03  FILLER                   PIC X(7).
008400*
008500*-----------------------------------------------------
008600*  THE WORKING AREAS BELOW ARE OWNED HERE AND PASSED
008700*  DOWN TO EACH PHASE PROGRAM BY CALL.  A CALLED
008800*  PROGRAM'S OWN WORKING-STORAGE IS PRIVATE TO IT, SO
008900*  ANYTHING ONE PHASE BUILDS FOR A LATER PHASE TO USE
009000*  HAS TO LIVE HERE, NOT IN RC100/RC200/RC300 ITSELF.
009100*-----------------------------------------------------
009200 COPY "wsrcprm.cob".
009300 COPY "wsrcmed.cob".
009400 COPY "wsrcepm.cob".
009500 COPY "wsrcsrt.cob".
009600 COPY "wsrctot.cob".
009700*
009800 PROCEDURE                DIVISION.
009900*===================================================
010000*
010100 AA000-MAIN.
010200*----------
010300*
010400     PERFORM  AA010-OPEN-RC-FILES       THRU AA010-EXIT.
010500     PERFORM  AA020-LOAD-PARAMETERS     THRU AA020-EXIT.
010600     PERFORM  AA025-VALIDATE-PARAMETERS THRU AA025-EXIT.
010700*
010800     IF       RCP-Params-Are-Bad
010900              GO TO AA000-EXIT.
011000*
011100     PERFORM  AA030-RUN-COLLECTOR       THRU AA030-EXIT.
011200     PERFORM  AA040-RUN-ANALYZER        THRU AA040-EXIT.
011300     PERFORM  AA050-RUN-DELETER         THRU AA050-EXIT.
011400     PERFORM  AA060-CLOSE-RC-FILES      THRU AA060-EXIT.
011500*
011600     DISPLAY  "RC000-00 RECLAIM RUN COMPLETE - RETURN CODE "
011700                        RC-Tot-Return-Code.
011800*
011900 AA000-EXIT.
012000     STOP     RUN.
012100*
012200***********************************************
012300*   OPEN THE PARAMETER FILE FOR THIS RUN       *
012400***********************************************
012500*
012600 AA010-OPEN-RC-FILES.
012700     MOVE     ZERO  TO  RC-Tot-Return-Code.
012800     OPEN     INPUT  Params-File.
012900     IF       NOT Params-File-OK
013000              MOVE  901  TO RC000-Msg-Number
013100              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
013200              GO TO AA000-EXIT.
013300*
013400 AA010-EXIT.
013500     EXIT.
013600*
013700***********************************************
013800*   READ THE ONE RUN-PARAMETERS RECORD         *
013900***********************************************
014000*
014100 AA020-LOAD-PARAMETERS.
014200     READ     Params-File
014300              AT END  MOVE  902  TO RC000-Msg-Number
014400                      PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
014500                      GO TO AA000-EXIT.
014600*
014700     MOVE     PRF-Target-Usage-Pct  TO  RCP-Target-Usage-Pct.
014800     MOVE     PRF-Min-Age-Days      TO  RCP-Min-Age-Days.
014900     MOVE     PRF-Dry-Run-Switch    TO  RCP-Dry-Run-Switch.
015000     MOVE     PRF-Run-Date          TO  RCP-Run-Date.
015100     SET      RCP-Params-Were-Read  TO  TRUE.
015200*
015300     CLOSE    Params-File.
015400*
015500 AA020-EXIT.
015600     EXIT.
015700*
015800***********************************************
015900*   VALIDATE THE RUN PARAMETERS - A BAD SET    *
016000*   ABORTS THE RUN BEFORE ANY PHASE IS CALLED  *
016100***********************************************
016200*
016300 AA025-VALIDATE-PARAMETERS.
016400     SET      RCP-Params-Are-Valid  TO  TRUE.
016500*
016600     IF       RCP-Target-Usage-Pct > 100.00
016700              MOVE  903  TO RC000-Msg-Number
016800              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
016900              SET  RCP-Params-Are-Bad  TO  TRUE
017000              GO TO AA025-EXIT.
017100*
017200     IF       RCP-Dry-Run-Switch NOT = "Y"
017210              AND  RCP-Dry-Run-Switch NOT = "N"
017300              MOVE  "Y"  TO  RCP-Dry-Run-Switch.
017400*
017500     IF       RCP-Run-Date = ZERO
017600              MOVE  904  TO RC000-Msg-Number
017700              PERFORM  ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
017800              SET  RCP-Params-Are-Bad  TO  TRUE.
017900*
018000 AA025-EXIT.
018100     EXIT.
018200*
018300***********************************************
018400*   PHASE 1 - COLLECTOR / MERGER               *
018500***********************************************
018600*
018700 AA030-RUN-COLLECTOR.
018800     CALL     "RC100"  USING  RC-Run-Parameters
018900                              RC-Media-Table
019000                              RC-Episode-Table
019100                              RC-Run-Totals.
019200*
019300 AA030-EXIT.
019400     EXIT.
019500*
019600***********************************************
019700*   PHASE 2 - ANALYZER                         *
019800***********************************************
019900*
020000 AA040-RUN-ANALYZER.
020100     CALL     "RC200"  USING  RC-Run-Parameters
020200                              RC-Media-Table
020300                              RC-Analyzer-Switches
020400                              RC-Sort-Work
020500                              RC-Never-Table
020600                              RC-Watched-Table
020700                              RC-Out-Order-Table
020800                              RC-Swap-Entry
020850                              RC090-Linkage
020900                              RC-Run-Totals.
021000*
021100 AA040-EXIT.
021200     EXIT.
021300*
021400***********************************************
021500*   PHASE 3 - DELETER / SUMMARY REPORTER       *
021600***********************************************
021700*
021800 AA050-RUN-DELETER.
021900     CALL     "RC300"  USING  RC-Run-Parameters
022000                              RC-Media-Table
022100                              RC-Sort-Work
022200                              RC-Out-Order-Table
022300                              RC-Run-Totals.
022400*
022500 AA050-EXIT.
022600     EXIT.
022700*
022800***********************************************
022900*   CLOSE DOWN                                 *
023000***********************************************
023100*
023200 AA060-CLOSE-RC-FILES.
023300     CONTINUE.
023400*
023500 AA060-EXIT.
023600     EXIT.
023700*
023800***********************************************
023900*   FILE-STATUS MESSAGE EVALUATION             *
024000***********************************************
024100*
024200 ZZ040-EVALUATE-MESSAGE.
024300     EVALUATE RC000-Msg-Number
024400         WHEN  901  MOVE "RC000-01 PARAMS FILE WILL NOT OPEN"
024500                    TO RC000-Msg-Text
024600         WHEN  902  MOVE "RC000-02 PARAMS FILE IS EMPTY"
024700                    TO RC000-Msg-Text
024800         WHEN  903  MOVE "RC000-03 TARGET-USAGE-PCT OVER 100 - BAD PARAMS"
024900                    TO RC000-Msg-Text
025000         WHEN  904  MOVE "RC000-04 RUN-DATE IS ZERO - BAD PARAMS"
025100                    TO RC000-Msg-Text
025200         WHEN  OTHER
025300                    MOVE "RC000-99 UNKNOWN PARAMETER ERROR"
025400                    TO RC000-Msg-Text
025500     END-EVALUATE.
025600*
025700     DISPLAY  RC000-Msg-Text.
025800     MOVE     8  TO  RC-Tot-Return-Code.
025900*
026000 ZZ040-EXIT.
026100     EXIT.
026200*
