000100*****************************************************************
000200*                                                               *
000300*          C A L E N D A R   D A Y   A R I T H M E T I C        *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000**
001100     PROGRAM-ID.          RC090.
001200**
001300*    AUTHOR.              R J DEAN
001400*                         FOR RIVERBEND DATA PROCESSING.
001500**
001600*    INSTALLATION.        RIVERBEND DATA PROCESSING - BATCH UNIT.
001700**
001800*    DATE-WRITTEN.        11/02/1989.
001900**
002000*    DATE-COMPILED.
002100**
002200*    SECURITY.            COPYRIGHT (C) 1989-2026, RIVERBEND DATA
002300*                         PROCESSING.  FOR INTERNAL USE ONLY.
002400**
002500*    REMARKS.             CALENDAR DAY SUBTRACTION.
002600*                         GIVEN A RUN-DATE (CCYYMMDD) AND A COUNT
002700*                         OF DAYS, RETURNS THE CALENDAR DATE THAT
002800*                         MANY DAYS EARLIER, ALSO AS CCYYMMDD.
002900*                         USED BY THE RECLAIM ANALYZER (RC200) TO
003000*                         TURN MIN-AGE-DAYS INTO A THRESHOLD DATE.
003100**
003200*    VERSION.             1.00 OF 11/02/1989.
003300****
003400* CHANGES:
003500* 11/02/89 RJD  RC-0001  FIRST WRITTEN.  DOES NOT USE THE COMPILER'S
003600*                        INTRINSIC DATE FUNCTIONS - THIS SHOP'S
003700*                        COMPILER AT GO-LIVE DID NOT SUPPORT THEM -
003800*                        SO THE JULIAN DAY NUMBER IS WORKED OUT BY
003900*                        HAND, FLIEGEL & VAN FLANDERN'S METHOD.
004000* 03/06/91 RJD  RC-0009  ADDED CHECK FOR DAYS-TO-SUBTRACT OF ZERO,
004100*                        SHORT-CIRCUITS STRAIGHT TO THE ANSWER.
004200* 14/11/98 VBC  RC-0022  YEAR 2000 REVIEW - CCYY ALREADY CARRIED
004300*                        AS FOUR DIGITS THROUGHOUT, NO CHANGE
004400*                        NEEDED.  SIGNED OFF FOR Y2K.
004500* 02/08/03 VBC  RC-0030  RE-SEQUENCED PARAGRAPHS, NO LOGIC CHANGE.
004600* 16/04/24 VBC  RC-0039  COPYRIGHT NOTICE UPDATE.
004700* 13/02/26 RJD  RC-0041  RE-WORKED FOR THE RECLAIM MEDIA LIBRARY
004800*                        PROJECT - WAS A GENERAL DATE VALIDATOR,
004900*                        NOW JUST DOES THE ONE SUBTRACTION RC200
005000*                        NEEDS.
005100*
005200 ENVIRONMENT              DIVISION.
005300*================================
005400*
005500 CONFIGURATION            SECTION.
005600*-----------------------
005700 SPECIAL-NAMES.
005800     C01                  IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT             SECTION.
006100*-----------------------
006200*
006300 DATA                     DIVISION.
006400*================================
006500*
006600 WORKING-STORAGE          SECTION.
006700*-----------------------
006800*
006900 01  RC90-WORK-FIELDS.
007000     03  RC90-CCYY            PIC 9(4).
007100     03  RC90-CCYY-X REDEFINES
007200         RC90-CCYY.
007300         05  RC90-CC          PIC 99.
007400         05  RC90-YY          PIC 99.
007500     03  RC90-MM              PIC 99.
007600     03  RC90-DD              PIC 99.
007650     03  FILLER               PIC X(4).
007700*
007800 01  RC90-JDN-FIELDS          COMP.
007900     03  RC90-A               PIC S9(9).
008000     03  RC90-B               PIC S9(9).
008100     03  RC90-C               PIC S9(9).
008200     03  RC90-D               PIC S9(9).
008300     03  RC90-E               PIC S9(9).
008400     03  RC90-M2              PIC S9(9).
008500     03  RC90-JDN             PIC S9(9).
008600     03  RC90-JDN-LESS        PIC S9(9).
008650     03  FILLER               PIC S9(9).
008700*
008800 LINKAGE                  SECTION.
008900*-----------------------
009000*
009100*********
009200* RC090 *
009300*********
009400*
009500 01  RC090-LINKAGE.
009600     03  RC90-IN-DATE         PIC 9(8).
009700     03  RC90-IN-DATE-X REDEFINES
009800         RC90-IN-DATE.
009900         05  RC90-IN-CCYY     PIC 9(4).
010000         05  RC90-IN-MM       PIC 99.
010100         05  RC90-IN-DD       PIC 99.
010200     03  RC90-DAYS-BACK       PIC 9(5)     COMP.
010300     03  RC90-OUT-DATE        PIC 9(8).
010400     03  RC90-OUT-DATE-X REDEFINES
010500         RC90-OUT-DATE.
010600         05  RC90-OUT-CCYY    PIC 9(4).
010700         05  RC90-OUT-MM      PIC 99.
010800         05  RC90-OUT-DD      PIC 99.
010850     03  FILLER               PIC X(4).
010900*
011000 PROCEDURE                DIVISION USING RC090-LINKAGE.
011100*===========================================
011200*
011300 AA000-MAIN.
011400*----------
011500*
011600     IF       RC90-DAYS-BACK = ZERO
011700              MOVE  RC90-IN-DATE  TO  RC90-OUT-DATE
011800              GO TO AA000-EXIT.
011900*
012000     MOVE     RC90-IN-CCYY    TO RC90-CCYY.
012100     MOVE     RC90-IN-MM      TO RC90-MM.
012200     MOVE     RC90-IN-DD      TO RC90-DD.
012300     PERFORM  ZZ010-DATE-TO-JDN THRU ZZ010-EXIT.
012400*
012500     SUBTRACT RC90-DAYS-BACK  FROM RC90-JDN
012600                              GIVING RC90-JDN-LESS.
012700*
012800     PERFORM  ZZ020-JDN-TO-DATE THRU ZZ020-EXIT.
012900*
013000     MOVE     RC90-CCYY       TO RC90-OUT-CCYY.
013100     MOVE     RC90-MM         TO RC90-OUT-MM.
013200     MOVE     RC90-DD         TO RC90-OUT-DD.
013300*
013400 AA000-EXIT.
013500     EXIT     PROGRAM.
013600*
013700*****************************************************
013800*   CONVERT RC90-CCYY/MM/DD TO A JULIAN DAY NUMBER   *
013900*   FLIEGEL & VAN FLANDERN, 1968 - INTEGER ONLY       *
014000*****************************************************
014100*
014200 ZZ010-DATE-TO-JDN.
014300     COMPUTE  RC90-A  =  (14 - RC90-MM) / 12.
014400     COMPUTE  RC90-B  =  RC90-CCYY + 4800 - RC90-A.
014500     COMPUTE  RC90-C  =  RC90-MM + (12 * RC90-A) - 3.
014600*
014700     COMPUTE  RC90-JDN  =
014800              RC90-DD
014900              + (((153 * RC90-C) + 2) / 5)
015000              + (365 * RC90-B)
015100              + (RC90-B / 4)
015200              - (RC90-B / 100)
015300              + (RC90-B / 400)
015400              - 32045.
015500*
015600 ZZ010-EXIT.
015700     EXIT.
015800*
015900*****************************************************
016000*   CONVERT A JULIAN DAY NUMBER BACK TO CCYY/MM/DD   *
016100*****************************************************
016200*
016300 ZZ020-JDN-TO-DATE.
016400     COMPUTE  RC90-A  =  RC90-JDN-LESS + 32044.
016500     COMPUTE  RC90-B  =  ((4 * RC90-A) + 3) / 146097.
016600     COMPUTE  RC90-C  =  RC90-A - ((146097 * RC90-B) / 4).
016700*
016800     COMPUTE  RC90-D  =  ((4 * RC90-C) + 3) / 1461.
016900     COMPUTE  RC90-E  =  RC90-C - ((1461 * RC90-D) / 4).
017000*
017100     COMPUTE  RC90-M2 =  ((5 * RC90-E) + 2) / 153.
017200*
017300     COMPUTE  RC90-DD =  RC90-E - (((153 * RC90-M2) + 2) / 5) + 1.
017400     COMPUTE  RC90-MM =  RC90-M2 + 3 - (12 * (RC90-M2 / 10)).
017500     COMPUTE  RC90-CCYY =
017600              (100 * RC90-B) + RC90-D - 4800 + (RC90-M2 / 10).
017700*
017800 ZZ020-EXIT.
017900     EXIT.
018000*
